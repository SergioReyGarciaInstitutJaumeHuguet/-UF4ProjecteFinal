000100*----------------------------------------------------------------*
000200* COPY WRESNOV                                                   *
000300* LAYOUT DE NOVEDADES DE RESERVAS (RESNOV.DAT)                   *
000400* TRANSACCIONES EN ORDEN DE LLEGADA, SIN ORDENAR POR CLAVE       *
000500* LARGO DE REGISTRO : 60                                         *
000600*----------------------------------------------------------------*
000700 01  WRESNOV-TRANS.
000800     05 RESNOV-FUNCION            PIC X(01).
000900        88 RESNOV-ES-RESERVA                 VALUE 'B'.
001000        88 RESNOV-ES-CANCELA                 VALUE 'C'.
001100        88 RESNOV-ES-LISTA-ACTIVAS           VALUE 'X'.
001200        88 RESNOV-ES-LISTA-X-CLIENTE         VALUE 'P'.
001300     05 RESNOV-RESVA-ID           PIC 9(06).
001400     05 RESNOV-ROOM-NUMBER        PIC 9(05).
001500     05 RESNOV-CLIENT-ID          PIC 9(06).
001600     05 RESNOV-DATE-IN            PIC 9(08).
001700     05 RESNOV-DATE-OUT           PIC 9(08).
001800     05 FILLER                    PIC X(26).
