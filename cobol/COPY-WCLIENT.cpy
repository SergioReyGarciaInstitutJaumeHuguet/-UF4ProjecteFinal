000100*----------------------------------------------------------------*
000200* COPY WCLIENT                                                   *
000300* LAYOUT DEL MAESTRO DE CLIENTES (CLIENTE.DAT)                   *
000400* ARCHIVO SECUENCIAL, ORDENADO ASCENDENTE POR CLI-ID             *
000500* LARGO DE REGISTRO FIJO : 139 (SIN FILLER DE RELLENO - EL       *
000600* ANCHO DE LOS CAMPOS OCUPA EL REGISTRO COMPLETO)                *
000700*----------------------------------------------------------------*
000800 01  WCLIENT-MASTER.
000900     05 CLI-ID                    PIC 9(06).
001000     05 CLI-FIRST-NAME            PIC X(30).
001100     05 CLI-SURNAME               PIC X(40).
001200     05 CLI-BIRTH-DATE            PIC 9(08).
001300     05 CLI-EMAIL                 PIC X(40).
001400     05 CLI-PHONE                 PIC X(15).
