000100*----------------------------------------------------------------*
000200* COPY WHABIT                                                    *
000300* LAYOUT DEL MAESTRO DE HABITACIONES (HABITAC.DAT)               *
000400* ARCHIVO SECUENCIAL, ORDENADO ASCENDENTE POR HAB-ROOM-NUMBER    *
000500* LARGO DE REGISTRO FIJO : 34                                    *
000600*----------------------------------------------------------------*
000700 01  WHABIT-MASTER.
000800     05 HAB-ROOM-NUMBER           PIC 9(05).
000900     05 HAB-ROOM-TYPE             PIC X(20).
001000     05 HAB-PRICE-NIGHT           PIC S9(05)V99.
001100     05 HAB-AVAILABLE             PIC X(01).
001200        88 HAB-AVAILABLE-SI                 VALUE 'Y'.
001300        88 HAB-AVAILABLE-NO                 VALUE 'N'.
001400     05 FILLER                    PIC X(01).
