000100*----------------------------------------------------------------*
000200* COPY WCANCELA                                                  *
000300* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION (CANCELA)    *
000400* LA CARGAN TODOS LOS PROGRAMAS DE HOSTELERIA ANTES DE LLAMAR    *
000500* AL PARRAFO 99999-CANCELO / PROGRAMA CANCELA                    *
000600*----------------------------------------------------------------*
000700 01  WCANCELA.
000800     05 WCANCELA-PROGRAMA         PIC X(20).
000900     05 WCANCELA-PARRAFO          PIC X(50).
001000     05 WCANCELA-RECURSO          PIC X(10).
001100     05 WCANCELA-OPERACION        PIC X(12).
001200     05 WCANCELA-CODRET           PIC X(02).
001300     05 WCANCELA-MENSAJE          PIC X(80).
001400     05 FILLER                    PIC X(06).
