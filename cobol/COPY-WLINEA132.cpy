000100*----------------------------------------------------------------*
000200* COPY WLINEA132                                                 *
000300* LINEA DE IMPRESION COMUN A LOS 3 LISTADOS DEL SISTEMA DE       *
000400* HOSTELERIA (HABITACIONES / CLIENTES / RESERVAS).               *
000500* CADA PROGRAMA MUEVE SUS PROPIOS TITULOS Y DATOS A LAS          *
000600* POSICIONES Pnnn QUE NECESITA Y DEJA EN BLANCO EL RESTO.        *
000700* NOTA 14/08/1991 (EP): SE AMPLIA DE 132 A 162 POSICIONES PARA   *
000800* QUE ENTRE COMPLETO EL RENGLON DE CLIENTES (APELLIDOS+EMAIL).   *
000900* SE MANTIENE EL NOMBRE HISTORICO WLINEA132 DEL COPY.            *
001000*----------------------------------------------------------------*
001100 01  WLINEA132.
001200     05 PCC                       PIC X(01).
001300     05 FILLER                    PIC X(01).
001400     05 P003                      PIC X(06).
001500     05 FILLER                    PIC X(01).
001600     05 P010                      PIC X(30).
001700     05 FILLER                    PIC X(01).
001800     05 P041                      PIC X(40).
001900     05 FILLER                    PIC X(01).
002000     05 P082                      PIC X(10).
002100     05 FILLER                    PIC X(01).
002200     05 P093                      PIC X(40).
002300     05 FILLER                    PIC X(01).
002400     05 P134                      PIC X(10).
002500     05 FILLER                    PIC X(01).
002600     05 P145                      PIC X(15).
002700     05 FILLER                    PIC X(03).
