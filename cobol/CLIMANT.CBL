000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.   CLIMANT.
000130 AUTHOR.       EDUARDO PALMEYRO.
000140 INSTALLATION. HOTELES MIRAMAR - DPTO. SISTEMAS.
000150 DATE-WRITTEN. 22/02/1989.
000160 DATE-COMPILED.
000170 SECURITY.     USO INTERNO - NO DIVULGAR.
000180*-------------------------------------------------------------*
000190* ESTE PROGRAMA REALIZA EL ALTA, BAJA, MODIFICACION Y LISTADO  *
000200* DE CLIENTES DEL SISTEMA DE RESERVAS DE HOTELES MIRAMAR.      *
000210* SE LEE EL ARCHIVO DE NOVEDADES DE CLIENTES (CLINOV) EN EL    *
000220* ORDEN DE LLEGADA Y SE APLICA CADA NOVEDAD CONTRA LA TABLA    *
000230* DE CLIENTES CARGADA EN MEMORIA DESDE EL MAESTRO VIGENTE.     *
000240* AL FINALIZAR SE GRABA EL MAESTRO NUEVO EN EL MISMO ORDEN.    *
000250*-------------------------------------------------------------*
000260* POR CADA NOVEDAD LEIDA SE VALIDA:                            *
000270*    - CODIGO DE FUNCION VALIDO (A-ALTA / D-BAJA / U-MODIF. /  *
000280*      L-LISTADO)                                              *
000290*    - EN ALTA Y MODIFICACION: NOMBRE, APELLIDO, FECHA DE      *
000300*      NACIMIENTO VALIDA, EMAIL CON ARROBA Y TELEFONO          *
000310*      INFORMADOS                                              *
000320*    - EN BAJA Y MODIFICACION: EL CLIENTE DEBE EXISTIR         *
000330*-------------------------------------------------------------*
000340* HISTORIA DE CAMBIOS                                          *
000350* 22/02/1989 EP   VERSION INICIAL, TOMANDO COMO BASE EL ABM    *
000360*                 DE CLIENTES DE CARTERA DE ESTA CASA.         *
000370* 14/08/1991 EP   SE AGREGA VALIDACION DE EMAIL CON ARROBA A   *
000380*                 PEDIDO DE RECEPCION (TICKET SIS-1991-019).   *
000390* 02/03/1994 MMG  CORRECCION: LA BAJA NO ACTUALIZABA EL        *
000400*                 CONTADOR DE CLIENTES DE LA TABLA (SIS-94-07).*
000410* 11/11/1998 EP   REVISION Y2K - SE REEMPLAZA FUNCTION         *
000420*                 CURRENT-DATE POR ACCEPT FROM DATE YYYYMMDD   *
000430*                 EN LOS TITULOS DE LISTADO (SIS-1998-044).    *
000440* 19/06/2003 RTB  SE INCORPORA LLAMADA A VALFECHA PARA VALIDAR *
000450*                 LA FECHA DE NACIMIENTO (SIS-2003-012).       *
000460* 09/03/2005 MMG  LA HOJA DE CONTROL EDITABA LOS CONTADORES    *
000470*                 CON WS-CANT-ED (PIC ZZZ.ZZ9); AL NO USAR     *
000480*                 ESTA CASA DECIMAL-POINT IS COMMA EL PUNTO    *
000490*                 ES DECIMAL Y LOS CONTADORES (ENTEROS) SALIAN *
000500*                 CON UN FALSO ".000" AL PIE. SE CAMBIA LA     *
000510*                 PICTURE A ZZZ,ZZZ,ZZ9, SIN PUNTO DECIMAL     *
000520*                 (TICKET SIS-2005-008, VER TAMBIEN HABMANT).  *
000530* 28/04/2005 MMG  21020-DETALLE-CLIENTE USABA WS-FECHA-TRABAJO *
000540*                 PARA FORMATEAR LA FECHA DE NACIMIENTO DE     *
000550*                 CADA CLIENTE, PISANDO LA FECHA DE PROCESO;   *
000560*                 SI HABIA SALTO DE HOJA EL TITULO SIGUIENTE    *
000570*                 IMPRIMIA LA FECHA DE NACIMIENTO DEL ULTIMO    *
000580*                 CLIENTE EN VEZ DE LA FECHA DE HOY. SE AGREGA  *
000590*                 WS-FECHA-DETALLE (MISMA IDEA QUE RESVMANT     *
000600*                 DESDE EL 13/11/2004) Y SE USA SOLO PARA ESTE  *
000610*                 FORMATEO (TICKET SIS-2005-011).               *
000620*-------------------------------------------------------------*
000630 ENVIRONMENT DIVISION.
000640*-------------------------------------------------------------*
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680
000690 INPUT-OUTPUT SECTION.
000700*-------------------------------------------------------------*
000710 FILE-CONTROL.
000720
000730     SELECT CLINOV           ASSIGN       TO CLINOV
000740                             ORGANIZATION IS LINE SEQUENTIAL
000750                             FILE STATUS  IS FS-CLINOV.
000760
000770     SELECT CLIVIEJO         ASSIGN       TO CLIVIEJO
000780                             ORGANIZATION IS LINE SEQUENTIAL
000790                             FILE STATUS  IS FS-CLIVIEJO.
000800
000810     SELECT CLINUEVO         ASSIGN       TO CLINUEVO
000820                             ORGANIZATION IS LINE SEQUENTIAL
000830                             FILE STATUS  IS FS-CLINUEVO.
000840
000850     SELECT LISTADO          ASSIGN       TO LISTADO
000860                             ORGANIZATION IS LINE SEQUENTIAL
000870                             FILE STATUS  IS FS-LISTADO.
000880
000890 DATA DIVISION.
000900*-------------------------------------------------------------*
000910 FILE SECTION.
000920
000930 FD  CLINOV
000940     RECORDING MODE IS F.
000950 01  REG-CLINOV-FD                    PIC X(150).
000960
000970 FD  CLIVIEJO
000980     RECORDING MODE IS F.
000990 01  REG-CLIVIEJO-FD                  PIC X(139).
001000
001010 FD  CLINUEVO
001020     RECORDING MODE IS F.
001030 01  REG-CLINUEVO-FD                  PIC X(139).
001040
001050 FD  LISTADO
001060     RECORDING MODE IS F.
001070 01  REG-LISTADO-FD                   PIC X(162).
001080
001090 WORKING-STORAGE SECTION.
001100*-------------------------------------------------------------*
001110 77  CTE-PROGRAMA                     PIC X(20) VALUE 'CLIMANT'.
001120
001130 77  FS-CLINOV                        PIC X(02) VALUE ' '.
001140     88 88-FS-CLINOV-OK                         VALUE '00'.
001150     88 88-FS-CLINOV-EOF                        VALUE '10'.
001160
001170 77  FS-CLIVIEJO                      PIC X(02) VALUE ' '.
001180     88 88-FS-CLIVIEJO-OK                       VALUE '00'.
001190     88 88-FS-CLIVIEJO-EOF                      VALUE '10'.
001200
001210 77  FS-CLINUEVO                      PIC X(02) VALUE ' '.
001220     88 88-FS-CLINUEVO-OK                       VALUE '00'.
001230
001240 77  FS-LISTADO                       PIC X(02) VALUE ' '.
001250     88 88-FS-LISTADO-OK                        VALUE '00'.
001260
001270 77  WS-OPEN-CLINOV                   PIC X     VALUE 'N'.
001280     88 88-OPEN-CLINOV-SI                       VALUE 'S'.
001290     88 88-OPEN-CLINOV-NO                       VALUE 'N'.
001300 77  WS-OPEN-CLIVIEJO                 PIC X     VALUE 'N'.
001310     88 88-OPEN-CLIVIEJO-SI                     VALUE 'S'.
001320     88 88-OPEN-CLIVIEJO-NO                     VALUE 'N'.
001330 77  WS-OPEN-CLINUEVO                 PIC X     VALUE 'N'.
001340     88 88-OPEN-CLINUEVO-SI                     VALUE 'S'.
001350     88 88-OPEN-CLINUEVO-NO                     VALUE 'N'.
001360 77  WS-OPEN-LISTADO                  PIC X     VALUE 'N'.
001370     88 88-OPEN-LISTADO-SI                      VALUE 'S'.
001380     88 88-OPEN-LISTADO-NO                      VALUE 'N'.
001390
001400 77  WS-PARRAFO                       PIC X(50) VALUE ' '.
001410 77  WS-MJE-ERROR                     PIC X(40) VALUE ' '.
001420
001430 77  WS-LEIDOS-CLINOV                 PIC 9(07) COMP VALUE 0.
001440 77  WS-CARGADOS-CLIVIEJO             PIC 9(07) COMP VALUE 0.
001450 77  WS-GRABADOS-CLINUEVO             PIC 9(07) COMP VALUE 0.
001460 77  WS-GRABADOS-LISTADO              PIC 9(07) COMP VALUE 0.
001470
001480 77  WS-CANT-ALTAS                    PIC 9(07) COMP VALUE 0.
001490 77  WS-CANT-BAJAS                    PIC 9(07) COMP VALUE 0.
001500 77  WS-CANT-MODIFICACIONES           PIC 9(07) COMP VALUE 0.
001510 77  WS-CANT-ERRONEOS                 PIC 9(07) COMP VALUE 0.
001520 77  WS-CANT-ED                       PIC ZZZ,ZZZ,ZZ9.
001530
001540 77  WS-CLINOV-ERROR                  PIC X     VALUE 'N'.
001550     88 88-CLINOV-ERROR-SI                      VALUE 'S'.
001560     88 88-CLINOV-ERROR-NO                      VALUE 'N'.
001570
001580 77  WS-HOJA                          PIC 9(03) COMP VALUE 0.
001590 77  WS-HOJA-ED                       PIC ZZ9.
001600 77  WS-LINEA                         PIC 9(03) COMP VALUE 80.
001610 77  WCN-LINEAS-MAX                   PIC 9(03) COMP VALUE 55.
001620 77  WCN-MAX-CLIENTES                 PIC 9(05) COMP VALUE 5000.
001630 77  WS-CANT-TABLA-CLIENTES           PIC 9(05) COMP VALUE 0.
001640 77  IDX-CLI2                         INDEX.
001650 77  WS-CANT-ARROBA                   PIC 9(03) COMP VALUE 0.
001660 77  WS-SW-ENCONTRADO                 PIC X     VALUE 'N'.
001670     88 88-ENCONTRADO-SI                        VALUE 'S'.
001680     88 88-ENCONTRADO-NO                        VALUE 'N'.
001690
001700 77  WS-CLI-ID-NUEVO                  PIC 9(06) VALUE 0.
001710 77  WS-CLI-ID-ED                     PIC ZZZZZ9.
001720
001730*---------------------------------------------------------------*
001740* VISTA ALFA DE UN ID DE CLIENTE, PARA ARMAR MENSAJES DE        *
001750* CANCELACION SIN TENER QUE EDITAR EL CAMPO NUMERICO.           *
001760*---------------------------------------------------------------*
001770 01  WS-CLI-ID-NUM                    PIC 9(06) VALUE 0.
001780 01  WS-CLI-ID-ALFA REDEFINES WS-CLI-ID-NUM PIC X(06).
001790
001800*---------------------------------------------------------------*
001810* FECHA DE PROCESO, PARA EL TITULO DEL LISTADO (SIN FUNCTION    *
001820* CURRENT-DATE, VIA ACCEPT FROM DATE YYYYMMDD - VER SIS-1998-44)*
001830*---------------------------------------------------------------*
001840 01  WS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
001850 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
001860     05 WS-FT-ANIO                    PIC 9(04).
001870     05 WS-FT-MES                     PIC 9(02).
001880     05 WS-FT-DIA                     PIC 9(02).
001890 01  WS-HORA-TRABAJO                  PIC 9(08) VALUE ZEROS.
001900 01  WS-HORA-TRABAJO-R REDEFINES WS-HORA-TRABAJO.
001910     05 WS-HT-HS                      PIC 9(02).
001920     05 WS-HT-MS                      PIC 9(02).
001930     05 WS-HT-SS                      PIC 9(02).
001940     05 FILLER                        PIC 9(02).
001950
001960*---------------------------------------------------------------*
001970* FECHA DE TRABAJO PARA ARMAR RENGLONES DE LISTADO, SIN         *
001980* TOCAR WS-FECHA-TRABAJO (VER NOTA EN LA HISTORIA DE CAMBIOS).  *
001990*---------------------------------------------------------------*
002000 01  WS-FECHA-DETALLE                 PIC 9(08) VALUE ZEROS.
002010 01  WS-FECHA-DETALLE-R REDEFINES WS-FECHA-DETALLE.
002020     05 WS-FD-ANIO                    PIC 9(04).
002030     05 WS-FD-MES                     PIC 9(02).
002040     05 WS-FD-DIA                     PIC 9(02).
002050
002060*---------------------------------------------------------------*
002070* DESCRIPCION DE LA FUNCION, PARA EL RENGLON DE TOTALES DE      *
002080* CONTROL DEL LISTADO (MISMO RECURSO DE TABLA LITERAL QUE USA   *
002090* EL METODO DE ORDENAMIENTO POR BURBUJEO DE ESTA CASA).         *
002100*---------------------------------------------------------------*
002110 01  TABLA-FUNCIONES-INICIAL.
002120     03 FILLER               PIC X(14) VALUE 'ALTAS'.
002130     03 FILLER               PIC X(14) VALUE 'BAJAS'.
002140     03 FILLER               PIC X(14) VALUE 'MODIFICACIONES'.
002150     03 FILLER               PIC X(14) VALUE 'ERRONEOS'.
002160 01  TABLA-FUNCIONES REDEFINES TABLA-FUNCIONES-INICIAL.
002170     03 DESC-FUNCION                  PIC X(14) OCCURS 4 TIMES.
002180
002190*---------------------------------------------------------------*
002200* TABLA DE CLIENTES EN MEMORIA, CARGADA DESDE EL MAESTRO VIGENTE*
002210* AL PRINCIPIO DEL PROCESO Y VOLCADA AL MAESTRO NUEVO AL FINAL. *
002220* SE MANTIENE SIEMPRE ORDENADA POR TC-ID PORQUE EL ALTA ASIGNA  *
002230* SIEMPRE EL ID MAS ALTO + 1 (SE AGREGA AL FINAL DE LA TABLA).  *
002240*---------------------------------------------------------------*
002250 01  WS-TABLA-CLIENTES.
002260     05 WS-TABLA-CLI-ENTRY OCCURS 5000 TIMES
002270               ASCENDING KEY IS TC-ID
002280               INDEXED BY IDX-TCLI.
002290        10 TC-ID                      PIC 9(06).
002300        10 TC-FIRST-NAME              PIC X(30).
002310        10 TC-SURNAME                 PIC X(40).
002320        10 TC-BIRTH-DATE              PIC 9(08).
002330        10 TC-EMAIL                   PIC X(40).
002340        10 TC-PHONE                   PIC X(15).
002350
002360*-------------------------------------------------------------*
002370* COPIES DE AREAS DE COMUNICACION Y DE ARCHIVOS (SIGUEN EN     *
002380* WORKING-STORAGE - ESTE PROGRAMA NO RECIBE PARAMETROS).       *
002390*-------------------------------------------------------------*
002400*-----------------------------------------------
002410* DEFINICION DEL ARCHIVO DE NOVEDADES DE CLIENTE
002420*-----------------------------------------------
002430 COPY WCLINOV.
002440
002450*-----------------------------------------------
002460* DEFINICION DEL REGISTRO DE MAESTRO DE CLIENTES
002470*-----------------------------------------------
002480 COPY WCLIENT.
002490
002500*------------------------------------
002510* AREA DE COMUNICACION CON VALFECHA
002520*------------------------------------
002530 COPY WVALFECHA.
002540
002550*------------------------------------
002560* DEFINICION DE LINEA DE IMPRESION
002570*------------------------------------
002580 COPY WLINEA132.
002590
002600*---------------------------------------------------
002610* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002620*---------------------------------------------------
002630 COPY WCANCELA.
002640
002650 PROCEDURE DIVISION.
002660*-------------------------------------------------------------*
002670
002680 00000-CUERPO-PRINCIPAL.
002690*--------------------------
002700
002710     PERFORM 10000-INICIO          THRU FIN-10000.
002720
002730     PERFORM 20000-PROCESO         THRU FIN-20000
002740       UNTIL 88-FS-CLINOV-EOF.
002750
002760     PERFORM 30000-FINALIZO        THRU FIN-30000.
002770
002780     STOP RUN.
002790
002800 10000-INICIO.
002810*---------------
002820
002830     INITIALIZE WCANCELA.
002840     MOVE CTE-PROGRAMA              TO WCANCELA-PROGRAMA.
002850
002860     ACCEPT WS-FECHA-TRABAJO        FROM DATE YYYYMMDD.
002870     ACCEPT WS-HORA-TRABAJO         FROM TIME.
002880
002890     PERFORM 10100-ABRO-ARCHIVOS    THRU FIN-10100.
002900     PERFORM 10150-CARGO-TABLA      THRU FIN-10150.
002910     PERFORM 10200-1RA-LECTURA-CLINOV THRU FIN-10200.
002920
002930 FIN-10000.
002940     EXIT.
002950
002960 10100-ABRO-ARCHIVOS.
002970*-----------------------
002980
002990     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003000
003010     OPEN INPUT  CLINOV.
003020     EVALUATE TRUE
003030         WHEN 88-FS-CLINOV-OK
003040              SET 88-OPEN-CLINOV-SI  TO TRUE
003050         WHEN OTHER
003060              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003070              MOVE 'CLINOV   '       TO WCANCELA-RECURSO
003080              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
003090              MOVE FS-CLINOV         TO WCANCELA-CODRET
003100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003110              PERFORM 99999-CANCELO  THRU FIN-99999
003120     END-EVALUATE.
003130
003140     OPEN INPUT  CLIVIEJO.
003150     EVALUATE TRUE
003160         WHEN 88-FS-CLIVIEJO-OK
003170              SET 88-OPEN-CLIVIEJO-SI TO TRUE
003180         WHEN OTHER
003190              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003200              MOVE 'CLIVIEJO '       TO WCANCELA-RECURSO
003210              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
003220              MOVE FS-CLIVIEJO       TO WCANCELA-CODRET
003230              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003240              PERFORM 99999-CANCELO  THRU FIN-99999
003250     END-EVALUATE.
003260
003270     OPEN OUTPUT CLINUEVO.
003280     EVALUATE TRUE
003290         WHEN 88-FS-CLINUEVO-OK
003300              SET 88-OPEN-CLINUEVO-SI TO TRUE
003310         WHEN OTHER
003320              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003330              MOVE 'CLINUEVO '       TO WCANCELA-RECURSO
003340              MOVE 'OPEN OUTPUT' TO WCANCELA-OPERACION
003350              MOVE FS-CLINUEVO       TO WCANCELA-CODRET
003360              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003370              PERFORM 99999-CANCELO  THRU FIN-99999
003380     END-EVALUATE.
003390
003400     OPEN OUTPUT LISTADO.
003410     EVALUATE TRUE
003420         WHEN 88-FS-LISTADO-OK
003430              SET 88-OPEN-LISTADO-SI TO TRUE
003440         WHEN OTHER
003450              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003460              MOVE 'LISTADO  '       TO WCANCELA-RECURSO
003470              MOVE 'OPEN OUTPUT' TO WCANCELA-OPERACION
003480              MOVE FS-LISTADO        TO WCANCELA-CODRET
003490              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003500              PERFORM 99999-CANCELO  THRU FIN-99999
003510     END-EVALUATE.
003520
003530 FIN-10100.
003540     EXIT.
003550
003560 10150-CARGO-TABLA.
003570*--------------------
003580
003590     MOVE '10150-CARGO-TABLA'         TO WS-PARRAFO.
003600     SET  IDX-TCLI                    TO 1.
003610
003620     PERFORM 10160-READ-CLIVIEJO      THRU FIN-10160
003630       UNTIL 88-FS-CLIVIEJO-EOF.
003640
003650 FIN-10150.
003660     EXIT.
003670
003680 10160-READ-CLIVIEJO.
003690*-----------------------
003700
003710     READ CLIVIEJO INTO WCLIENT-MASTER.
003720
003730     EVALUATE TRUE
003740         WHEN 88-FS-CLIVIEJO-OK
003750              ADD 1                   TO WS-CARGADOS-CLIVIEJO
003760              ADD 1                   TO WS-CANT-TABLA-CLIENTES
003770              MOVE CLI-ID             TO TC-ID(IDX-TCLI)
003780              MOVE CLI-FIRST-NAME     TO TC-FIRST-NAME(IDX-TCLI)
003790              MOVE CLI-SURNAME        TO TC-SURNAME(IDX-TCLI)
003800              MOVE CLI-BIRTH-DATE     TO TC-BIRTH-DATE(IDX-TCLI)
003810              MOVE CLI-EMAIL          TO TC-EMAIL(IDX-TCLI)
003820              MOVE CLI-PHONE          TO TC-PHONE(IDX-TCLI)
003830              SET  IDX-TCLI UP BY 1
003840         WHEN 88-FS-CLIVIEJO-EOF
003850              CONTINUE
003860         WHEN OTHER
003870              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
003880              MOVE 'CLIVIEJO '        TO WCANCELA-RECURSO
003890              MOVE 'READ' TO WCANCELA-OPERACION
003900              MOVE FS-CLIVIEJO        TO WCANCELA-CODRET
003910              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
003920              PERFORM 99999-CANCELO   THRU FIN-99999
003930     END-EVALUATE.
003940
003950 FIN-10160.
003960     EXIT.
003970
003980 10200-1RA-LECTURA-CLINOV.
003990*----------------------------
004000
004010     PERFORM 11000-READ-CLINOV     THRU FIN-11000.
004020
004030 FIN-10200.
004040     EXIT.
004050
004060 11000-READ-CLINOV.
004070*--------------------
004080
004090     MOVE '11000-READ-CLINOV'       TO WS-PARRAFO.
004100
004110     READ CLINOV INTO WCLINOV-TRANS.
004120
004130     EVALUATE TRUE
004140         WHEN 88-FS-CLINOV-OK
004150              ADD 1                 TO WS-LEIDOS-CLINOV
004160         WHEN 88-FS-CLINOV-EOF
004170              CONTINUE
004180         WHEN OTHER
004190              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
004200              MOVE 'CLINOV   '      TO WCANCELA-RECURSO
004210              MOVE 'READ' TO WCANCELA-OPERACION
004220              MOVE FS-CLINOV        TO WCANCELA-CODRET
004230              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
004240              PERFORM 99999-CANCELO THRU FIN-99999
004250     END-EVALUATE.
004260
004270 FIN-11000.
004280     EXIT.
004290
004300 20000-PROCESO.
004310*----------------
004320
004330     IF NOT 88-FS-CLINOV-EOF
004340        PERFORM 20100-VALIDO-NOVEDAD     THRU FIN-20100
004350
004360        IF 88-CLINOV-ERROR-NO
004370           PERFORM 20200-ACTUALIZO-TABLA THRU FIN-20200
004380        ELSE
004390           ADD 1                         TO WS-CANT-ERRONEOS
004400        END-IF
004410
004420        PERFORM 11000-READ-CLINOV        THRU FIN-11000
004430     END-IF.
004440
004450 FIN-20000.
004460     EXIT.
004470
004480 20100-VALIDO-NOVEDAD.
004490*-------------------------
004500
004510     MOVE ' '                       TO WS-MJE-ERROR.
004520     SET  88-CLINOV-ERROR-NO        TO TRUE.
004530
004540     EVALUATE TRUE
004550         WHEN CLINOV-ES-ALTA
004560         WHEN CLINOV-ES-BAJA
004570         WHEN CLINOV-ES-MODIFICACION
004580         WHEN CLINOV-ES-LISTA-TODOS
004590              CONTINUE
004600         WHEN OTHER
004610              SET  88-CLINOV-ERROR-SI  TO TRUE
004620              MOVE 'CODIGO DE FUNCION INVALIDO (A/D/U/L)'
004630                TO WS-MJE-ERROR
004640     END-EVALUATE.
004650
004660     IF  88-CLINOV-ERROR-NO
004670     AND (CLINOV-ES-BAJA OR CLINOV-ES-MODIFICACION)
004680     AND CLINOV-ID NOT NUMERIC
004690         SET  88-CLINOV-ERROR-SI     TO TRUE
004700         MOVE 'ID DE CLIENTE NO NUMERICO'
004710           TO WS-MJE-ERROR
004720     END-IF.
004730
004740     IF  88-CLINOV-ERROR-NO
004750     AND (CLINOV-ES-ALTA OR CLINOV-ES-MODIFICACION)
004760         PERFORM 20110-VALIDO-DATOS-PERSONA THRU FIN-20110
004770     END-IF.
004780
004790 FIN-20100.
004800     EXIT.
004810
004820 20110-VALIDO-DATOS-PERSONA.
004830*---------------------------------
004840
004850     IF  88-CLINOV-ERROR-NO
004860     AND (CLINOV-FIRST-NAME = SPACES OR LOW-VALUES)
004870         SET  88-CLINOV-ERROR-SI     TO TRUE
004880         MOVE 'NOMBRE NO INFORMADO'  TO WS-MJE-ERROR
004890     END-IF.
004900
004910     IF  88-CLINOV-ERROR-NO
004920     AND (CLINOV-SURNAME = SPACES OR LOW-VALUES)
004930         SET  88-CLINOV-ERROR-SI     TO TRUE
004940         MOVE 'APELLIDO NO INFORMADO' TO WS-MJE-ERROR
004950     END-IF.
004960
004970     IF  88-CLINOV-ERROR-NO
004980         MOVE CLINOV-BIRTH-DATE      TO VALFECHA-FECHA
004990         CALL 'VALFECHA' USING WVALFECHA
005000         IF VALFECHA-ES-INVALIDA
005010            SET  88-CLINOV-ERROR-SI     TO TRUE
005020            MOVE 'FECHA DE NACIMIENTO INVALIDA'
005030              TO WS-MJE-ERROR
005040         END-IF
005050     END-IF.
005060
005070     IF  88-CLINOV-ERROR-NO
005080     AND (CLINOV-EMAIL = SPACES OR LOW-VALUES)
005090         SET  88-CLINOV-ERROR-SI     TO TRUE
005100         MOVE 'EMAIL NO INFORMADO'   TO WS-MJE-ERROR
005110     END-IF.
005120
005130     IF  88-CLINOV-ERROR-NO
005140         MOVE 0                      TO WS-CANT-ARROBA
005150         INSPECT CLINOV-EMAIL TALLYING WS-CANT-ARROBA
005160                 FOR ALL '@'
005170         IF WS-CANT-ARROBA = 0
005180            SET  88-CLINOV-ERROR-SI  TO TRUE
005190            MOVE 'EMAIL SIN ARROBA'  TO WS-MJE-ERROR
005200         END-IF
005210     END-IF.
005220
005230     IF  88-CLINOV-ERROR-NO
005240     AND (CLINOV-PHONE = SPACES OR LOW-VALUES)
005250         SET  88-CLINOV-ERROR-SI     TO TRUE
005260         MOVE 'TELEFONO NO INFORMADO' TO WS-MJE-ERROR
005270     END-IF.
005280
005290 FIN-20110.
005300     EXIT.
005310 20200-ACTUALIZO-TABLA.
005320*--------------------------
005330
005340     EVALUATE TRUE
005350         WHEN CLINOV-ES-ALTA
005360              PERFORM 20300-ALTA-CLIENTE     THRU FIN-20300
005370
005380         WHEN CLINOV-ES-BAJA
005390              PERFORM 20350-BUSCO-CLIENTE    THRU FIN-20350
005400              IF 88-ENCONTRADO-SI
005410                 PERFORM 20500-BAJA-CLIENTE  THRU FIN-20500
005420              ELSE
005430                 SET  88-CLINOV-ERROR-SI     TO TRUE
005440                 MOVE 'BAJA DE CLIENTE INEXISTENTE'
005450                   TO WS-MJE-ERROR
005460                 ADD 1                       TO WS-CANT-ERRONEOS
005470              END-IF
005480
005490         WHEN CLINOV-ES-MODIFICACION
005500              PERFORM 20350-BUSCO-CLIENTE    THRU FIN-20350
005510              IF 88-ENCONTRADO-SI
005520                 PERFORM 20400-MODIFICA-CLIENTE THRU FIN-20400
005530              ELSE
005540                 SET  88-CLINOV-ERROR-SI     TO TRUE
005550                 MOVE 'MODIF. DE CLIENTE INEXISTENTE'
005560                   TO WS-MJE-ERROR
005570                 ADD 1                       TO WS-CANT-ERRONEOS
005580              END-IF
005590
005600         WHEN CLINOV-ES-LISTA-TODOS
005610              PERFORM 21000-LISTO-CLIENTES   THRU FIN-21000
005620     END-EVALUATE.
005630
005640 FIN-20200.
005650     EXIT.
005660
005670 20300-ALTA-CLIENTE.
005680*-----------------------
005690
005700     IF WS-CANT-TABLA-CLIENTES = 0
005710        MOVE 1                         TO WS-CLI-ID-NUEVO
005720     ELSE
005730        COMPUTE WS-CLI-ID-NUEVO =
005740                TC-ID(WS-CANT-TABLA-CLIENTES) + 1
005750     END-IF.
005760
005770     ADD 1                             TO WS-CANT-TABLA-CLIENTES.
005780     SET  IDX-TCLI TO WS-CANT-TABLA-CLIENTES.
005790
005800     MOVE WS-CLI-ID-NUEVO              TO TC-ID(IDX-TCLI).
005810     MOVE CLINOV-FIRST-NAME            TO TC-FIRST-NAME(IDX-TCLI).
005820     MOVE CLINOV-SURNAME               TO TC-SURNAME(IDX-TCLI).
005830     MOVE CLINOV-BIRTH-DATE            TO TC-BIRTH-DATE(IDX-TCLI).
005840     MOVE CLINOV-EMAIL                 TO TC-EMAIL(IDX-TCLI).
005850     MOVE CLINOV-PHONE                 TO TC-PHONE(IDX-TCLI).
005860
005870     ADD  1                            TO WS-CANT-ALTAS.
005880     MOVE WS-CLI-ID-NUEVO              TO WS-CLI-ID-ED.
005890     STRING 'ALTA EFECTUADA - ID ASIGNADO: ' WS-CLI-ID-ED
005900            DELIMITED BY SIZE          INTO WS-MJE-ERROR.
005910
005920 FIN-20300.
005930     EXIT.
005940
005950 20350-BUSCO-CLIENTE.
005960*-------------------------
005970
005980     SET  88-ENCONTRADO-NO            TO TRUE.
005990     SET  IDX-TCLI TO 1.
006000
006010     IF WS-CANT-TABLA-CLIENTES > 0
006020        SEARCH ALL WS-TABLA-CLI-ENTRY
006030           AT END
006040              SET 88-ENCONTRADO-NO    TO TRUE
006050           WHEN TC-ID(IDX-TCLI) = CLINOV-ID
006060              SET 88-ENCONTRADO-SI    TO TRUE
006070        END-SEARCH
006080     END-IF.
006090
006100 FIN-20350.
006110     EXIT.
006120
006130 20400-MODIFICA-CLIENTE.
006140*---------------------------
006150
006160     MOVE CLINOV-FIRST-NAME     TO TC-FIRST-NAME(IDX-TCLI).
006170     MOVE CLINOV-SURNAME        TO TC-SURNAME(IDX-TCLI).
006180     MOVE CLINOV-BIRTH-DATE     TO TC-BIRTH-DATE(IDX-TCLI).
006190     MOVE CLINOV-EMAIL          TO TC-EMAIL(IDX-TCLI).
006200     MOVE CLINOV-PHONE          TO TC-PHONE(IDX-TCLI).
006210
006220     ADD  1                     TO WS-CANT-MODIFICACIONES.
006230     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
006240
006250 FIN-20400.
006260     EXIT.
006270
006280 20500-BAJA-CLIENTE.
006290*-----------------------
006300
006310     MOVE '20500-BAJA-CLIENTE'  TO WS-PARRAFO.
006320
006330     PERFORM 20600-DESPLAZO-TABLA THRU FIN-20600
006340       VARYING IDX-TCLI FROM IDX-TCLI BY 1
006350         UNTIL IDX-TCLI >= WS-CANT-TABLA-CLIENTES.
006360
006370     SUBTRACT 1                 FROM WS-CANT-TABLA-CLIENTES.
006380     ADD 1                      TO WS-CANT-BAJAS.
006390     MOVE 'BAJA EFECTUADA'      TO WS-MJE-ERROR.
006400
006410 FIN-20500.
006420     EXIT.
006430
006440 20600-DESPLAZO-TABLA.
006450*-------------------------
006460* DESPLAZA UN LUGAR HACIA ARRIBA CADA ENTRADA DE LA TABLA PARA
006470* TAPAR EL HUECO QUE DEJA LA BAJA, IGUAL IDEA QUE EL CORRIMIENTO
006480* DE TABLA QUE USA HABMANT DE ESTA CASA.
006490*-------------------------
006500
006510     SET  IDX-CLI2 TO IDX-TCLI.
006520     SET  IDX-CLI2 UP BY 1.
006530
006540     MOVE WS-TABLA-CLI-ENTRY(IDX-CLI2) TO
006550          WS-TABLA-CLI-ENTRY(IDX-TCLI).
006560
006570 FIN-20600.
006580     EXIT.
006590
006600 21000-LISTO-CLIENTES.
006610*-------------------------
006620
006630     PERFORM 21010-TITULOS-CLIENTES THRU FIN-21010.
006640
006650     IF WS-CANT-TABLA-CLIENTES > 0
006660        PERFORM 21020-DETALLE-CLIENTE THRU FIN-21020
006670          VARYING IDX-TCLI FROM 1 BY 1
006680            UNTIL IDX-TCLI > WS-CANT-TABLA-CLIENTES
006690     END-IF.
006700
006710 FIN-21000.
006720     EXIT.
006730
006740 21010-TITULOS-CLIENTES.
006750*---------------------------
006760
006770     ADD 1                            TO WS-HOJA.
006780
006790     MOVE SPACES                      TO WLINEA132.
006800     MOVE '-'                         TO PCC.
006810     MOVE 'FECHA:'                    TO P003.
006820     MOVE WS-FT-DIA                   TO P010(1:2).
006830     MOVE WS-FT-MES                   TO P010(4:2).
006840     MOVE WS-FT-ANIO                  TO P010(7:4).
006850     MOVE 'LISTADO DE CLIENTES'       TO P041.
006860     MOVE 'HOJA:'                     TO P134.
006870     MOVE WS-HOJA                     TO WS-HOJA-ED.
006880     MOVE WS-HOJA-ED                  TO P145.
006890     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
006900
006910     MOVE SPACES                      TO WLINEA132.
006920     MOVE 'ID'                        TO P003.
006930     MOVE 'NOMBRE'                    TO P010.
006940     MOVE 'APELLIDO'                  TO P041.
006950     MOVE 'F.NACIM.'                  TO P082.
006960     MOVE 'EMAIL'                     TO P093.
006970     MOVE 'TELEFONO'                  TO P134.
006980     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
006990
007000     MOVE ALL '-'                     TO WLINEA132(3:159).
007010     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
007020
007030     MOVE 5                           TO WS-LINEA.
007040
007050 FIN-21010.
007060     EXIT.
007070
007080 21020-DETALLE-CLIENTE.
007090*---------------------------
007100
007110     IF WS-LINEA > WCN-LINEAS-MAX
007120        PERFORM 21010-TITULOS-CLIENTES THRU FIN-21010
007130     END-IF.
007140
007150     MOVE SPACES                      TO WLINEA132.
007160     MOVE TC-ID(IDX-TCLI)             TO P003.
007170     MOVE TC-FIRST-NAME(IDX-TCLI)     TO P010.
007180     MOVE TC-SURNAME(IDX-TCLI)        TO P041.
007190
007200     MOVE TC-BIRTH-DATE(IDX-TCLI)     TO WS-FECHA-DETALLE.
007210     STRING WS-FD-ANIO '-' WS-FD-MES '-' WS-FD-DIA
007220            DELIMITED BY SIZE         INTO P082.
007230
007240     MOVE TC-EMAIL(IDX-TCLI)          TO P093.
007250     MOVE TC-PHONE(IDX-TCLI)          TO P134.
007260
007270     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
007280     ADD 1                            TO WS-LINEA.
007290
007300 FIN-21020.
007310     EXIT.
007320
007330 21400-WRITE-LISTADO.
007340*-------------------------
007350
007360     MOVE '21400-WRITE-LISTADO'       TO WS-PARRAFO.
007370
007380     WRITE REG-LISTADO-FD FROM WLINEA132.
007390
007400     EVALUATE TRUE
007410         WHEN 88-FS-LISTADO-OK
007420              ADD 1                   TO WS-GRABADOS-LISTADO
007430         WHEN OTHER
007440              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
007450              MOVE 'LISTADO  '        TO WCANCELA-RECURSO
007460              MOVE 'WRITE' TO WCANCELA-OPERACION
007470              MOVE FS-LISTADO         TO WCANCELA-CODRET
007480              MOVE WLINEA132(1:80)    TO WCANCELA-MENSAJE
007490              PERFORM 99999-CANCELO   THRU FIN-99999
007500     END-EVALUATE.
007510
007520 FIN-21400.
007530     EXIT.
007540
007550 30000-FINALIZO.
007560*------------------
007570
007580     PERFORM 30050-GRABO-MAESTRO-NUEVO THRU FIN-30050.
007590     PERFORM 30100-IMPRIMO-TOTALES     THRU FIN-30100.
007600     PERFORM 30200-TOTALES-CONTROL     THRU FIN-30200.
007610     PERFORM 31000-CIERRO-ARCHIVOS     THRU FIN-31000.
007620
007630 FIN-30000.
007640     EXIT.
007650
007660 30050-GRABO-MAESTRO-NUEVO.
007670*-----------------------------
007680
007690     IF WS-CANT-TABLA-CLIENTES > 0
007700        PERFORM 30060-GRABO-UN-CLIENTE  THRU FIN-30060
007710          VARYING IDX-TCLI FROM 1 BY 1
007720            UNTIL IDX-TCLI > WS-CANT-TABLA-CLIENTES
007730     END-IF.
007740
007750 FIN-30050.
007760     EXIT.
007770
007780 30060-GRABO-UN-CLIENTE.
007790*-----------------------------
007800
007810     MOVE '30060-GRABO-UN-CLIENTE'   TO WS-PARRAFO.
007820
007830     INITIALIZE WCLIENT-MASTER.
007840     MOVE TC-ID(IDX-TCLI)            TO CLI-ID.
007850     MOVE TC-FIRST-NAME(IDX-TCLI)    TO CLI-FIRST-NAME.
007860     MOVE TC-SURNAME(IDX-TCLI)       TO CLI-SURNAME.
007870     MOVE TC-BIRTH-DATE(IDX-TCLI)    TO CLI-BIRTH-DATE.
007880     MOVE TC-EMAIL(IDX-TCLI)         TO CLI-EMAIL.
007890     MOVE TC-PHONE(IDX-TCLI)         TO CLI-PHONE.
007900
007910     WRITE REG-CLINUEVO-FD FROM WCLIENT-MASTER.
007920
007930     EVALUATE TRUE
007940         WHEN 88-FS-CLINUEVO-OK
007950              ADD 1                  TO WS-GRABADOS-CLINUEVO
007960         WHEN OTHER
007970              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007980              MOVE 'CLINUEVO '       TO WCANCELA-RECURSO
007990              MOVE 'WRITE' TO WCANCELA-OPERACION
008000              MOVE FS-CLINUEVO       TO WCANCELA-CODRET
008010              MOVE TC-ID(IDX-TCLI)   TO WS-CLI-ID-NUM
008020              MOVE WS-CLI-ID-ALFA    TO WCANCELA-MENSAJE(1:6)
008030              PERFORM 99999-CANCELO  THRU FIN-99999
008040     END-EVALUATE.
008050
008060 FIN-30060.
008070     EXIT.
008080
008090 30100-IMPRIMO-TOTALES.
008100*---------------------------
008110
008120     MOVE SPACES                     TO WLINEA132.
008130     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008140
008150     MOVE SPACES                     TO WLINEA132.
008160     MOVE '-'                        TO PCC.
008170     MOVE 'TOTALES DE CONTROL - CLIMANT' TO P003.
008180     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008190
008200     MOVE WS-CANT-ALTAS              TO WS-CANT-ED.
008210     MOVE SPACES                     TO WLINEA132.
008220     MOVE DESC-FUNCION(1)            TO P003.
008230     MOVE WS-CANT-ED                 TO P041.
008240     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008250
008260     MOVE WS-CANT-BAJAS              TO WS-CANT-ED.
008270     MOVE SPACES                     TO WLINEA132.
008280     MOVE DESC-FUNCION(2)            TO P003.
008290     MOVE WS-CANT-ED                 TO P041.
008300     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008310
008320     MOVE WS-CANT-MODIFICACIONES     TO WS-CANT-ED.
008330     MOVE SPACES                     TO WLINEA132.
008340     MOVE DESC-FUNCION(3)            TO P003.
008350     MOVE WS-CANT-ED                 TO P041.
008360     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008370
008380     MOVE WS-CANT-ERRONEOS           TO WS-CANT-ED.
008390     MOVE SPACES                     TO WLINEA132.
008400     MOVE DESC-FUNCION(4)            TO P003.
008410     MOVE WS-CANT-ED                 TO P041.
008420     PERFORM 21400-WRITE-LISTADO     THRU FIN-21400.
008430
008440 FIN-30100.
008450     EXIT.
008460
008470 30200-TOTALES-CONTROL.
008480*---------------------------
008490
008500     DISPLAY ' '.
008510     DISPLAY '****************************************'.
008520     DISPLAY 'TOTALES DE CONTROL PGM: CLIMANT         '.
008530     DISPLAY '****************************************'.
008540     DISPLAY '* NOVEDADES LEIDAS    : ' WS-LEIDOS-CLINOV.
008550     DISPLAY '* ALTAS               : ' WS-CANT-ALTAS.
008560     DISPLAY '* BAJAS               : ' WS-CANT-BAJAS.
008570     DISPLAY '* MODIFICACIONES      : ' WS-CANT-MODIFICACIONES.
008580     DISPLAY '* ERRONEOS            : ' WS-CANT-ERRONEOS.
008590     DISPLAY '* CLIENTES EN MAESTRO NUEVO: ' WS-GRABADOS-CLINUEVO.
008600     DISPLAY '****************************************'.
008610     DISPLAY ' '.
008620
008630 FIN-30200.
008640     EXIT.
008650
008660 31000-CIERRO-ARCHIVOS.
008670*---------------------------
008680
008690     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
008700
008710     IF 88-OPEN-CLINOV-SI
008720        SET 88-OPEN-CLINOV-NO        TO TRUE
008730        CLOSE CLINOV
008740     END-IF.
008750
008760     IF 88-OPEN-CLIVIEJO-SI
008770        SET 88-OPEN-CLIVIEJO-NO      TO TRUE
008780        CLOSE CLIVIEJO
008790     END-IF.
008800
008810     IF 88-OPEN-CLINUEVO-SI
008820        SET 88-OPEN-CLINUEVO-NO      TO TRUE
008830        CLOSE CLINUEVO
008840     END-IF.
008850
008860     IF 88-OPEN-LISTADO-SI
008870        SET 88-OPEN-LISTADO-NO       TO TRUE
008880        CLOSE LISTADO
008890     END-IF.
008900
008910 FIN-31000.
008920     EXIT.
008930
008940 99999-CANCELO.
008950*-----------------
008960
008970     PERFORM 31000-CIERRO-ARCHIVOS   THRU FIN-31000.
008980
008990     CALL 'CANCELA' USING WCANCELA.
009000
009010     STOP RUN.
009020
009030 FIN-99999.
009040     EXIT.
