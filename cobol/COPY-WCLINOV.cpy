000100*----------------------------------------------------------------*
000200* COPY WCLINOV                                                   *
000300* LAYOUT DE NOVEDADES DE CLIENTES (CLINOV.DAT)                   *
000400* TRANSACCIONES EN ORDEN DE LLEGADA, SIN ORDENAR POR CLAVE       *
000500* EL ALTA Y LA MODIFICACION VIAJAN CON LOS 5 CAMPOS COMPLETOS -  *
000600* YA NO SE USA EL ESQUEMA VIEJO DE COD-CAMPO / DATO UNITARIO     *
000700* LARGO DE REGISTRO : 150                                        *
000800*----------------------------------------------------------------*
000900 01  WCLINOV-TRANS.
001000     05 CLINOV-FUNCION            PIC X(01).
001100        88 CLINOV-ES-ALTA                    VALUE 'A'.
001200        88 CLINOV-ES-BAJA                    VALUE 'D'.
001300        88 CLINOV-ES-MODIFICACION            VALUE 'U'.
001400        88 CLINOV-ES-LISTA-TODOS             VALUE 'L'.
001500     05 CLINOV-ID                 PIC 9(06).
001600     05 CLINOV-FIRST-NAME         PIC X(30).
001700     05 CLINOV-SURNAME            PIC X(40).
001800     05 CLINOV-BIRTH-DATE         PIC 9(08).
001900     05 CLINOV-EMAIL              PIC X(40).
002000     05 CLINOV-PHONE              PIC X(15).
002100     05 FILLER                    PIC X(10).
