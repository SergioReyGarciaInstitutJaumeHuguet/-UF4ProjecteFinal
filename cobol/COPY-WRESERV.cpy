000100*----------------------------------------------------------------*
000200* COPY WRESERV                                                   *
000300* LAYOUT DEL MAESTRO DE RESERVAS (RESERVA.DAT)                   *
000400* ARCHIVO SECUENCIAL, ORDENADO ASCENDENTE POR RESVA-ID           *
000500* LARGO DE REGISTRO FIJO : 42 (SIN FILLER - ANCHO DE CAMPOS      *
000600* OCUPA EL REGISTRO COMPLETO)                                    *
000700*----------------------------------------------------------------*
000800 01  WRESERV-MASTER.
000900     05 RESVA-ID                  PIC 9(06).
001000     05 RESVA-ROOM-NUMBER         PIC 9(05).
001100     05 RESVA-CLIENT-ID           PIC 9(06).
001200     05 RESVA-DATE-IN             PIC 9(08).
001300     05 RESVA-DATE-OUT            PIC 9(08).
001400     05 RESVA-TOTAL               PIC S9(07)V99.
