000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.   RESVMANT.
000130 AUTHOR.       EDUARDO PALMEYRO.
000140 INSTALLATION. HOTELES MIRAMAR - DPTO. SISTEMAS.
000150 DATE-WRITTEN. 05/06/1989.
000160 DATE-COMPILED.
000170 SECURITY.     USO INTERNO - NO DIVULGAR.
000180*-------------------------------------------------------------*
000190* ESTE PROGRAMA REALIZA LA RESERVA Y CANCELACION DE RESERVAS   *
000200* DEL SISTEMA DE HOTELES MIRAMAR, Y SUS LISTADOS DE RESERVAS   *
000210* ACTIVAS Y POR CLIENTE. SE LEE EL ARCHIVO DE NOVEDADES DE     *
000220* RESERVAS (RESNOV) EN EL ORDEN DE LLEGADA Y SE APLICA CADA    *
000230* NOVEDAD CONTRA LA TABLA DE RESERVAS CARGADA EN MEMORIA       *
000240* DESDE EL MAESTRO VIGENTE. TAMBIEN SE CARGAN EN MEMORIA,      *
000250* SOLO PARA CONSULTA Y ACTUALIZACION DE DISPONIBILIDAD, LOS    *
000260* MAESTROS DE HABITACIONES Y DE CLIENTES.                      *
000270*-------------------------------------------------------------*
000280* POR CADA NOVEDAD DE RESERVA (FUNCION B) SE VALIDA:           *
000290*    - LA HABITACION DEBE EXISTIR                              *
000300*    - EL CLIENTE DEBE EXISTIR                                 *
000310*    - FECHA DE INGRESO Y DE EGRESO VALIDAS Y PRESENTES        *
000320*    - INGRESO NO POSTERIOR AL EGRESO                          *
000330*    - INGRESO NO ANTERIOR A LA FECHA DE PROCESO               *
000340*    - LA HABITACION DEBE ESTAR DISPONIBLE                     *
000350*    - NO DEBE HABER SUPERPOSICION CON OTRA RESERVA DE LA      *
000360*      MISMA HABITACION                                        *
000370* LA CANCELACION (FUNCION C) EXIGE QUE LA RESERVA EXISTA.      *
000380* EL LISTADO POR CLIENTE (FUNCION P) EXIGE QUE EL CLIENTE      *
000390* EXISTA.                                                       *
000400*-------------------------------------------------------------*
000410* HISTORIA DE CAMBIOS                                          *
000420* 05/06/1989 EP   VERSION INICIAL, TOMANDO COMO BASE LA TABLA  *
000430*                 ASCENDENTE Y EL ESQUELETO DE ABM DE           *
000440*                 CLIMANT/HABMANT DE ESTA CASA.                *
000450* 18/03/1990 EP   SE AGREGA EL CONTROL DE SUPERPOSICION DE     *
000460*                 FECHAS CONTRA OTRAS RESERVAS DE LA MISMA     *
000470*                 HABITACION (TICKET SIS-1990-008).            *
000480* 02/09/1995 MMG  CORRECCION: LA CANCELACION NO REPONIA LA     *
000490*                 DISPONIBILIDAD DE LA HABITACION SI LA        *
000500*                 RESERVA NO ERA LA ULTIMA DE LA TABLA         *
000510*                 (TICKET SIS-95-11).                          *
000520* 11/11/1998 EP   REVISION Y2K - SE REEMPLAZA FUNCTION         *
000530*                 CURRENT-DATE POR ACCEPT FROM DATE YYYYMMDD   *
000540*                 EN LOS TITULOS DE LISTADO (SIS-1998-044).    *
000550* 19/06/2003 RTB  SE INCORPORA LLAMADA A VALFECHA PARA VALIDAR *
000560*                 FECHAS DE INGRESO/EGRESO Y CALCULAR NOCHES   *
000570*                 POR DIFERENCIA DE SERIALES (SIS-2003-013).   *
000580* 14/01/2004 RTB  SE AGREGA LA FUNCION P (LISTADO POR CLIENTE) *
000590*                 CON ORDEN POR FECHA DE INGRESO, TOMANDO EL   *
000600*                 IDIOMA DE BURBUJEO DE ESTA CASA (SIS-2004-03)*
000610* 13/11/2004 RTB  SE SEPARA WS-FECHA-DETALLE DE WS-FECHA-      *
000620*                 TRABAJO: EL ARMADO DE LOS RENGLONES DE       *
000630*                 LISTADO PISABA LA FECHA DE PROCESO Y FALLABA *
000640*                 LA VALIDACION DE NOVEDADES SIGUIENTES        *
000650*                 (TICKET SIS-2004-029).                       *
000660* 09/03/2005 MMG  LA HOJA DE CONTROL EDITABA LOS CONTADORES    *
000670*                 DE RESERVAS/CANCELACIONES/ERRONEOS CON       *
000680*                 WS-CANT-ED (PIC ZZZ.ZZ9); AL NO USAR ESTA    *
000690*                 CASA DECIMAL-POINT IS COMMA EL PUNTO ES      *
000700*                 DECIMAL Y SALIA UN FALSO ".000" AL PIE DE    *
000710*                 CADA CONTADOR. SE CAMBIA LA PICTURE A        *
000720*                 ZZZ,ZZZ,ZZ9 (VER TAMBIEN CLIMANT/HABMANT,    *
000730*                 TICKET SIS-2005-008).                        *
000740*-------------------------------------------------------------*
000750 ENVIRONMENT DIVISION.
000760*-------------------------------------------------------------*
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM.
000800
000810 INPUT-OUTPUT SECTION.
000820*-------------------------------------------------------------*
000830 FILE-CONTROL.
000840
000850     SELECT RESNOV           ASSIGN       TO RESNOV
000860                              ORGANIZATION IS LINE SEQUENTIAL
000870                              FILE STATUS  IS FS-RESNOV.
000880
000890     SELECT RESVIEJO         ASSIGN       TO RESVIEJO
000900                              ORGANIZATION IS LINE SEQUENTIAL
000910                              FILE STATUS  IS FS-RESVIEJO.
000920
000930     SELECT RESNUEVO         ASSIGN       TO RESNUEVO
000940                              ORGANIZATION IS LINE SEQUENTIAL
000950                              FILE STATUS  IS FS-RESNUEVO.
000960
000970     SELECT HABVIEJO         ASSIGN       TO HABVIEJO
000980                              ORGANIZATION IS LINE SEQUENTIAL
000990                              FILE STATUS  IS FS-HABVIEJO.
001000
001010     SELECT HABNUEVO         ASSIGN       TO HABNUEVO
001020                              ORGANIZATION IS LINE SEQUENTIAL
001030                              FILE STATUS  IS FS-HABNUEVO.
001040
001050     SELECT CLIVIEJO         ASSIGN       TO CLIVIEJO
001060                              ORGANIZATION IS LINE SEQUENTIAL
001070                              FILE STATUS  IS FS-CLIVIEJO.
001080
001090     SELECT LISTADO          ASSIGN       TO LISTADO
001100                              ORGANIZATION IS LINE SEQUENTIAL
001110                              FILE STATUS  IS FS-LISTADO.
001120
001130 DATA DIVISION.
001140*-------------------------------------------------------------*
001150 FILE SECTION.
001160
001170 FD  RESNOV
001180     RECORDING MODE IS F.
001190 01  REG-RESNOV-FD                    PIC X(60).
001200
001210 FD  RESVIEJO
001220     RECORDING MODE IS F.
001230 01  REG-RESVIEJO-FD                  PIC X(42).
001240
001250 FD  RESNUEVO
001260     RECORDING MODE IS F.
001270 01  REG-RESNUEVO-FD                  PIC X(42).
001280
001290 FD  HABVIEJO
001300     RECORDING MODE IS F.
001310 01  REG-HABVIEJO-FD                  PIC X(34).
001320
001330 FD  HABNUEVO
001340     RECORDING MODE IS F.
001350 01  REG-HABNUEVO-FD                  PIC X(34).
001360
001370 FD  CLIVIEJO
001380     RECORDING MODE IS F.
001390 01  REG-CLIVIEJO-FD                  PIC X(139).
001400
001410 FD  LISTADO
001420     RECORDING MODE IS F.
001430 01  REG-LISTADO-FD                   PIC X(162).
001440
001450 WORKING-STORAGE SECTION.
001460*-------------------------------------------------------------*
001470 77  CTE-PROGRAMA                     PIC X(20)
001480                                       VALUE 'RESVMANT'.
001490
001500 77  FS-RESNOV                        PIC X(02) VALUE ' '.
001510     88 88-FS-RESNOV-OK                         VALUE '00'.
001520     88 88-FS-RESNOV-EOF                        VALUE '10'.
001530
001540 77  FS-RESVIEJO                      PIC X(02) VALUE ' '.
001550     88 88-FS-RESVIEJO-OK                       VALUE '00'.
001560     88 88-FS-RESVIEJO-EOF                      VALUE '10'.
001570
001580 77  FS-RESNUEVO                      PIC X(02) VALUE ' '.
001590     88 88-FS-RESNUEVO-OK                       VALUE '00'.
001600
001610 77  FS-HABVIEJO                      PIC X(02) VALUE ' '.
001620     88 88-FS-HABVIEJO-OK                       VALUE '00'.
001630     88 88-FS-HABVIEJO-EOF                      VALUE '10'.
001640
001650 77  FS-HABNUEVO                      PIC X(02) VALUE ' '.
001660     88 88-FS-HABNUEVO-OK                       VALUE '00'.
001670
001680 77  FS-CLIVIEJO                      PIC X(02) VALUE ' '.
001690     88 88-FS-CLIVIEJO-OK                       VALUE '00'.
001700     88 88-FS-CLIVIEJO-EOF                      VALUE '10'.
001710
001720 77  FS-LISTADO                       PIC X(02) VALUE ' '.
001730     88 88-FS-LISTADO-OK                        VALUE '00'.
001740
001750 77  WS-OPEN-RESNOV                   PIC X     VALUE 'N'.
001760     88 88-OPEN-RESNOV-SI                       VALUE 'S'.
001770     88 88-OPEN-RESNOV-NO                       VALUE 'N'.
001780 77  WS-OPEN-RESVIEJO                 PIC X     VALUE 'N'.
001790     88 88-OPEN-RESVIEJO-SI                     VALUE 'S'.
001800     88 88-OPEN-RESVIEJO-NO                     VALUE 'N'.
001810 77  WS-OPEN-RESNUEVO                 PIC X     VALUE 'N'.
001820     88 88-OPEN-RESNUEVO-SI                     VALUE 'S'.
001830     88 88-OPEN-RESNUEVO-NO                     VALUE 'N'.
001840 77  WS-OPEN-HABVIEJO                 PIC X     VALUE 'N'.
001850     88 88-OPEN-HABVIEJO-SI                     VALUE 'S'.
001860     88 88-OPEN-HABVIEJO-NO                     VALUE 'N'.
001870 77  WS-OPEN-HABNUEVO                 PIC X     VALUE 'N'.
001880     88 88-OPEN-HABNUEVO-SI                     VALUE 'S'.
001890     88 88-OPEN-HABNUEVO-NO                     VALUE 'N'.
001900 77  WS-OPEN-CLIVIEJO                 PIC X     VALUE 'N'.
001910     88 88-OPEN-CLIVIEJO-SI                     VALUE 'S'.
001920     88 88-OPEN-CLIVIEJO-NO                     VALUE 'N'.
001930 77  WS-OPEN-LISTADO                  PIC X     VALUE 'N'.
001940     88 88-OPEN-LISTADO-SI                      VALUE 'S'.
001950     88 88-OPEN-LISTADO-NO                      VALUE 'N'.
001960
001970 77  WS-PARRAFO                       PIC X(50) VALUE ' '.
001980 77  WS-MJE-ERROR                     PIC X(40) VALUE ' '.
001990
002000 77  WS-LEIDOS-RESNOV                 PIC 9(07) COMP VALUE 0.
002010 77  WS-CARGADOS-RESVIEJO             PIC 9(07) COMP VALUE 0.
002020 77  WS-CARGADOS-HABVIEJO             PIC 9(07) COMP VALUE 0.
002030 77  WS-CARGADOS-CLIVIEJO             PIC 9(07) COMP VALUE 0.
002040 77  WS-GRABADOS-RESNUEVO             PIC 9(07) COMP VALUE 0.
002050 77  WS-GRABADOS-HABNUEVO             PIC 9(07) COMP VALUE 0.
002060 77  WS-GRABADOS-LISTADO              PIC 9(07) COMP VALUE 0.
002070
002080 77  WS-CANT-RESERVAS                 PIC 9(07) COMP VALUE 0.
002090 77  WS-CANT-CANCELACIONES            PIC 9(07) COMP VALUE 0.
002100 77  WS-CANT-ERRONEOS                 PIC 9(07) COMP VALUE 0.
002110 77  WS-CANT-ED                       PIC ZZZ,ZZZ,ZZ9.
002120
002130 77  WS-RESNOV-ERROR                  PIC X     VALUE 'N'.
002140     88 88-RESNOV-ERROR-SI                      VALUE 'S'.
002150     88 88-RESNOV-ERROR-NO                      VALUE 'N'.
002160
002170 77  WS-HOJA                          PIC 9(03) COMP VALUE 0.
002180 77  WS-HOJA-ED                       PIC ZZ9.
002190 77  WS-LINEA                         PIC 9(03) COMP VALUE 80.
002200 77  WCN-LINEAS-MAX                   PIC 9(03) COMP VALUE 55.
002210
002220 77  WCN-MAX-HABITACIONES             PIC 9(04) COMP VALUE 2000.
002230 77  WS-CANT-TABLA-HABITACIONES       PIC 9(04) COMP VALUE 0.
002240 77  WS-HAB-POS                       PIC 9(04) COMP VALUE 0.
002250
002260 77  WCN-MAX-CLIENTES                 PIC 9(05) COMP VALUE 5000.
002270 77  WS-CANT-TABLA-CLIENTES           PIC 9(05) COMP VALUE 0.
002280
002290 77  WCN-MAX-RESERVAS                 PIC 9(05) COMP VALUE 10000.
002300 77  WS-CANT-TABLA-RESERVAS           PIC 9(05) COMP VALUE 0.
002310 77  IDX-TRES2                        INDEX.
002320
002330 77  WS-CANT-TABLA-ORDEN              PIC 9(05) COMP VALUE 0.
002340 77  IDX-ORD                          INDEX.
002350 77  IDX-ORD2                         INDEX.
002360 77  WT-POS-TEMP                      PIC 9(05) COMP VALUE 0.
002370
002380 77  WS-SW-ENCONTRADO                 PIC X     VALUE 'N'.
002390     88 88-ENCONTRADO-SI                        VALUE 'S'.
002400     88 88-ENCONTRADO-NO                        VALUE 'N'.
002410
002420 77  WS-SW-SUPERPUESTA                PIC X     VALUE 'N'.
002430     88 88-SUPERPUESTA-SI                       VALUE 'S'.
002440     88 88-SUPERPUESTA-NO                       VALUE 'N'.
002450
002460 77  WS-SW-HUBO-CAMBIO                PIC X     VALUE 'N'.
002470     88 88-HUBO-CAMBIO-SI                       VALUE 'S'.
002480     88 88-HUBO-CAMBIO-NO                       VALUE 'N'.
002490
002500 77  WS-RESVA-ID-NUEVO                PIC 9(06) VALUE 0.
002510 77  WS-RESVA-ID-ED                   PIC ZZZZZ9.
002520
002530 77  WS-SERIAL-INGRESO                PIC S9(09) COMP VALUE 0.
002540 77  WS-SERIAL-EGRESO                 PIC S9(09) COMP VALUE 0.
002550 77  WS-NOCHES                        PIC S9(05) COMP VALUE 0.
002560 77  WS-IMPORTE-RESERVA               PIC S9(07)V99 VALUE 0.
002570
002580 77  WS-TOTAL-RESERVADO               PIC S9(09)V99 VALUE 0.
002590 77  WS-TOTAL-RESERVADO-ED            PIC ZZZ,ZZZ,ZZ9.99.
002600 77  WS-TOTAL-ED                      PIC ZZZ,ZZ9.99.
002610
002620*---------------------------------------------------------------*
002630* VISTA ALFA DE UN ID DE RESERVA, PARA ARMAR MENSAJES DE        *
002640* CANCELACION SIN TENER QUE EDITAR EL CAMPO NUMERICO.           *
002650*---------------------------------------------------------------*
002660 01  WS-RESVA-ID-NUM                  PIC 9(06) VALUE 0.
002670 01  WS-RESVA-ID-ALFA REDEFINES WS-RESVA-ID-NUM PIC X(06).
002680
002690*---------------------------------------------------------------*
002700* FECHA DE PROCESO, PARA LA VALIDACION DE REGLA 5/13 Y PARA EL  *
002710* TITULO DEL LISTADO (SIN FUNCTION CURRENT-DATE, VIA ACCEPT     *
002720* FROM DATE YYYYMMDD - VER SIS-1998-44).                        *
002730*---------------------------------------------------------------*
002740 01  WS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
002750 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
002760     05 WS-FT-ANIO                    PIC 9(04).
002770     05 WS-FT-MES                     PIC 9(02).
002780     05 WS-FT-DIA                     PIC 9(02).
002790 01  WS-HORA-TRABAJO                  PIC 9(08) VALUE ZEROS.
002800 01  WS-HORA-TRABAJO-R REDEFINES WS-HORA-TRABAJO.
002810     05 WS-HT-HS                      PIC 9(02).
002820     05 WS-HT-MS                      PIC 9(02).
002830     05 WS-HT-SS                      PIC 9(02).
002840     05 FILLER                        PIC 9(02).
002850
002860*---------------------------------------------------------------*
002870* FECHA DE TRABAJO PARA ARMAR LOS RENGLONES DE LISTADO, SIN      *
002880* TOCAR WS-FECHA-TRABAJO (VER NOTA 13/11/2004 DE LA HISTORIA).   *
002890*---------------------------------------------------------------*
002900 01  WS-FECHA-DETALLE                 PIC 9(08) VALUE ZEROS.
002910 01  WS-FECHA-DETALLE-R REDEFINES WS-FECHA-DETALLE.
002920     05 WS-FD-ANIO                    PIC 9(04).
002930     05 WS-FD-MES                     PIC 9(02).
002940     05 WS-FD-DIA                     PIC 9(02).
002950
002960*---------------------------------------------------------------*
002970* DESCRIPCION DE LA FUNCION, PARA EL RENGLON DE TOTALES DE      *
002980* CONTROL DEL LISTADO (MISMO RECURSO DE TABLA LITERAL QUE USAN  *
002990* CLIMANT Y HABMANT DE ESTA CASA).                              *
003000*---------------------------------------------------------------*
003010 01  TABLA-FUNCIONES-INICIAL.
003020     03 FILLER                        PIC X(14) VALUE 'RESERVAS'.
003030     03 FILLER                    PIC X(14) VALUE 'CANCELACIONES'.
003040     03 FILLER                        PIC X(14) VALUE 'ERRONEOS'.
003050 01  TABLA-FUNCIONES REDEFINES TABLA-FUNCIONES-INICIAL.
003060     03 DESC-FUNCION                  PIC X(14) OCCURS 3 TIMES.
003070
003080*---------------------------------------------------------------*
003090* TABLA DE HABITACIONES EN MEMORIA, SOLO PARA CONSULTA DE       *
003100* EXISTENCIA/PRECIO Y ACTUALIZACION DE DISPONIBILIDAD. SE       *
003110* VUELCA DE NUEVO AL MAESTRO DE HABITACIONES AL FINALIZAR.      *
003120*---------------------------------------------------------------*
003130 01  WS-TABLA-HABITACIONES.
003140     05 WS-TABLA-HAB-ENTRY OCCURS 2000 TIMES
003150               ASCENDING KEY IS TH-ROOM-NUMBER
003160               INDEXED BY IDX-THAB.
003170        10 TH-ROOM-NUMBER             PIC 9(05).
003180        10 TH-ROOM-TYPE               PIC X(20).
003190        10 TH-PRICE-NIGHT             PIC S9(05)V99.
003200        10 TH-AVAILABLE               PIC X(01).
003210           88 TH-AVAILABLE-SI                  VALUE 'Y'.
003220           88 TH-AVAILABLE-NO                  VALUE 'N'.
003230
003240*---------------------------------------------------------------*
003250* TABLA DE CLIENTES EN MEMORIA, SOLO PARA CONSULTA DE           *
003260* EXISTENCIA (EL LISTADO DE RESERVAS NO IMPRIME DATOS DEL       *
003270* CLIENTE, SOLO SU ID - NO HACE FALTA CARGAR EL RESTO).         *
003280*---------------------------------------------------------------*
003290 01  WS-TABLA-CLIENTES.
003300     05 WS-TABLA-CLI-ENTRY OCCURS 5000 TIMES
003310               ASCENDING KEY IS TC-ID
003320               INDEXED BY IDX-TCLI.
003330        10 TC-ID                      PIC 9(06).
003340
003350*---------------------------------------------------------------*
003360* TABLA DE RESERVAS EN MEMORIA, CARGADA DESDE EL MAESTRO        *
003370* VIGENTE AL PRINCIPIO DEL PROCESO Y VOLCADA AL MAESTRO NUEVO   *
003380* AL FINAL. SE MANTIENE SIEMPRE ORDENADA POR TR-ID PORQUE LA    *
003390* RESERVA ASIGNA SIEMPRE EL ID MAS ALTO + 1 (SE AGREGA AL       *
003400* FINAL DE LA TABLA, IGUAL IDIOMA QUE LA TABLA DE CLIENTES).    *
003410*---------------------------------------------------------------*
003420 01  WS-TABLA-RESERVAS.
003430     05 WS-TABLA-RES-ENTRY OCCURS 10000 TIMES
003440               ASCENDING KEY IS TR-ID
003450               INDEXED BY IDX-TRES.
003460        10 TR-ID                      PIC 9(06).
003470        10 TR-ROOM-NUMBER             PIC 9(05).
003480        10 TR-CLIENT-ID               PIC 9(06).
003490        10 TR-DATE-IN                 PIC 9(08).
003500        10 TR-DATE-OUT                PIC 9(08).
003510        10 TR-TOTAL                   PIC S9(07)V99.
003520
003530*---------------------------------------------------------------*
003540* TABLA AUXILIAR DE POSICIONES, USADA SOLO PARA ORDENAR POR     *
003550* FECHA DE INGRESO LAS RESERVAS A LISTAR (ACTIVAS O DE UN       *
003560* CLIENTE) SIN TENER QUE REORDENAR LA TABLA PRINCIPAL, QUE      *
003570* DEBE SEGUIR ORDENADA POR TR-ID PARA EL SEARCH ALL.            *
003580*---------------------------------------------------------------*
003590 01  WS-TABLA-ORDEN.
003600     05 WO-POS OCCURS 10000 TIMES     PIC 9(05) COMP.
003610
003620*-------------------------------------------------
003630* DEFINICION DEL ARCHIVO DE NOVEDADES DE RESERVA
003640*-------------------------------------------------
003650 COPY WRESNOV.
003660
003670*-------------------------------------------------
003680* DEFINICION DEL REGISTRO DE MAESTRO DE RESERVAS
003690*-------------------------------------------------
003700 COPY WRESERV.
003710
003720*-------------------------------------------------
003730* DEFINICION DEL REGISTRO DE MAESTRO DE HABITAC.
003740*-------------------------------------------------
003750 COPY WHABIT.
003760
003770*-------------------------------------------------
003780* DEFINICION DEL REGISTRO DE MAESTRO DE CLIENTES
003790*-------------------------------------------------
003800 COPY WCLIENT.
003810
003820*------------------------------------
003830* AREA DE COMUNICACION CON VALFECHA
003840*------------------------------------
003850 COPY WVALFECHA.
003860
003870*------------------------------------
003880* DEFINICION DE LINEA DE IMPRESION
003890*------------------------------------
003900 COPY WLINEA132.
003910
003920 COPY WCANCELA.
003930
003940 PROCEDURE DIVISION.
003950*-------------------------------------------------------------*
003960
003970 00000-CUERPO-PRINCIPAL.
003980*--------------------------
003990
004000     PERFORM 10000-INICIO          THRU FIN-10000.
004010
004020     PERFORM 20000-PROCESO         THRU FIN-20000
004030       UNTIL 88-FS-RESNOV-EOF.
004040
004050     PERFORM 30000-FINALIZO        THRU FIN-30000.
004060
004070     STOP RUN.
004080
004090 10000-INICIO.
004100*---------------
004110
004120     INITIALIZE WCANCELA.
004130     MOVE CTE-PROGRAMA              TO WCANCELA-PROGRAMA.
004140
004150     ACCEPT WS-FECHA-TRABAJO        FROM DATE YYYYMMDD.
004160     ACCEPT WS-HORA-TRABAJO         FROM TIME.
004170
004180     PERFORM 10100-ABRO-ARCHIVOS    THRU FIN-10100.
004190     PERFORM 10150-CARGO-TABLA-HABITACIONES
004200                                     THRU FIN-10150.
004210     PERFORM 10170-CARGO-TABLA-CLIENTES
004220                                     THRU FIN-10170.
004230     PERFORM 10190-CARGO-TABLA-RESERVAS
004240                                     THRU FIN-10190.
004250     PERFORM 10200-1RA-LECTURA-RESNOV THRU FIN-10200.
004260
004270 FIN-10000.
004280     EXIT.
004290
004300 10100-ABRO-ARCHIVOS.
004310*-----------------------
004320
004330     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
004340
004350     OPEN INPUT  RESNOV.
004360     EVALUATE TRUE
004370         WHEN 88-FS-RESNOV-OK
004380              SET 88-OPEN-RESNOV-SI  TO TRUE
004390         WHEN OTHER
004400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004410              MOVE 'RESNOV   '       TO WCANCELA-RECURSO
004420              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
004430              MOVE FS-RESNOV         TO WCANCELA-CODRET
004440              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004450              PERFORM 99999-CANCELO  THRU FIN-99999
004460     END-EVALUATE.
004470
004480     OPEN INPUT  RESVIEJO.
004490     EVALUATE TRUE
004500         WHEN 88-FS-RESVIEJO-OK
004510              SET 88-OPEN-RESVIEJO-SI TO TRUE
004520         WHEN OTHER
004530              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004540              MOVE 'RESVIEJO '       TO WCANCELA-RECURSO
004550              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
004560              MOVE FS-RESVIEJO       TO WCANCELA-CODRET
004570              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004580              PERFORM 99999-CANCELO  THRU FIN-99999
004590     END-EVALUATE.
004600
004610     OPEN OUTPUT RESNUEVO.
004620     EVALUATE TRUE
004630         WHEN 88-FS-RESNUEVO-OK
004640              SET 88-OPEN-RESNUEVO-SI TO TRUE
004650         WHEN OTHER
004660              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004670              MOVE 'RESNUEVO '       TO WCANCELA-RECURSO
004680              MOVE 'OPEN OUTPUT' TO WCANCELA-OPERACION
004690              MOVE FS-RESNUEVO       TO WCANCELA-CODRET
004700              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004710              PERFORM 99999-CANCELO  THRU FIN-99999
004720     END-EVALUATE.
004730
004740     OPEN INPUT  HABVIEJO.
004750     EVALUATE TRUE
004760         WHEN 88-FS-HABVIEJO-OK
004770              SET 88-OPEN-HABVIEJO-SI TO TRUE
004780         WHEN OTHER
004790              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004800              MOVE 'HABVIEJO '       TO WCANCELA-RECURSO
004810              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
004820              MOVE FS-HABVIEJO       TO WCANCELA-CODRET
004830              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004840              PERFORM 99999-CANCELO  THRU FIN-99999
004850     END-EVALUATE.
004860
004870     OPEN OUTPUT HABNUEVO.
004880     EVALUATE TRUE
004890         WHEN 88-FS-HABNUEVO-OK
004900              SET 88-OPEN-HABNUEVO-SI TO TRUE
004910         WHEN OTHER
004920              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004930              MOVE 'HABNUEVO '       TO WCANCELA-RECURSO
004940              MOVE 'OPEN OUTPUT' TO WCANCELA-OPERACION
004950              MOVE FS-HABNUEVO       TO WCANCELA-CODRET
004960              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004970              PERFORM 99999-CANCELO  THRU FIN-99999
004980     END-EVALUATE.
004990
005000     OPEN INPUT  CLIVIEJO.
005010     EVALUATE TRUE
005020         WHEN 88-FS-CLIVIEJO-OK
005030              SET 88-OPEN-CLIVIEJO-SI TO TRUE
005040         WHEN OTHER
005050              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005060              MOVE 'CLIVIEJO '       TO WCANCELA-RECURSO
005070              MOVE 'OPEN INPUT' TO WCANCELA-OPERACION
005080              MOVE FS-CLIVIEJO       TO WCANCELA-CODRET
005090              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005100              PERFORM 99999-CANCELO  THRU FIN-99999
005110     END-EVALUATE.
005120
005130     OPEN OUTPUT LISTADO.
005140     EVALUATE TRUE
005150         WHEN 88-FS-LISTADO-OK
005160              SET 88-OPEN-LISTADO-SI TO TRUE
005170         WHEN OTHER
005180              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005190              MOVE 'LISTADO  '       TO WCANCELA-RECURSO
005200              MOVE 'OPEN OUTPUT' TO WCANCELA-OPERACION
005210              MOVE FS-LISTADO        TO WCANCELA-CODRET
005220              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005230              PERFORM 99999-CANCELO  THRU FIN-99999
005240     END-EVALUATE.
005250
005260 FIN-10100.
005270     EXIT.
005280
005290 10150-CARGO-TABLA-HABITACIONES.
005300*------------------------------------
005310
005320     MOVE '10150-CARGO-TABLA-HABITACIONES'
005330                                     TO WS-PARRAFO.
005340     SET  IDX-THAB                  TO 1.
005350
005360     PERFORM 10160-READ-HABVIEJO    THRU FIN-10160
005370       UNTIL 88-FS-HABVIEJO-EOF.
005380
005390 FIN-10150.
005400     EXIT.
005410
005420 10160-READ-HABVIEJO.
005430*-----------------------
005440
005450     READ HABVIEJO INTO WHABIT-MASTER.
005460
005470     EVALUATE TRUE
005480         WHEN 88-FS-HABVIEJO-OK
005490              IF WS-CANT-TABLA-HABITACIONES >=
005500                 WCN-MAX-HABITACIONES
005510                 MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005520                 MOVE 'HABVIEJO '       TO WCANCELA-RECURSO
005530                 MOVE 'CARGA TABLA' TO WCANCELA-OPERACION
005540                 MOVE '99'              TO WCANCELA-CODRET
005550                 MOVE 'TABLA DE HABITACIONES LLENA' TO
005560                      WCANCELA-MENSAJE
005570                 PERFORM 99999-CANCELO  THRU FIN-99999
005580              END-IF
005590              ADD 1                  TO WS-CARGADOS-HABVIEJO
005600              ADD 1                  TO WS-CANT-TABLA-HABITACIONES
005610              MOVE HAB-ROOM-NUMBER   TO TH-ROOM-NUMBER(IDX-THAB)
005620              MOVE HAB-ROOM-TYPE     TO TH-ROOM-TYPE(IDX-THAB)
005630              MOVE HAB-PRICE-NIGHT   TO TH-PRICE-NIGHT(IDX-THAB)
005640              MOVE HAB-AVAILABLE     TO TH-AVAILABLE(IDX-THAB)
005650              SET  IDX-THAB UP BY 1
005660         WHEN 88-FS-HABVIEJO-EOF
005670              CONTINUE
005680         WHEN OTHER
005690              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005700              MOVE 'HABVIEJO '       TO WCANCELA-RECURSO
005710              MOVE 'READ' TO WCANCELA-OPERACION
005720              MOVE FS-HABVIEJO       TO WCANCELA-CODRET
005730              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005740              PERFORM 99999-CANCELO  THRU FIN-99999
005750     END-EVALUATE.
005760
005770 FIN-10160.
005780     EXIT.
005790
005800 10170-CARGO-TABLA-CLIENTES.
005810*--------------------------------
005820
005830     MOVE '10170-CARGO-TABLA-CLIENTES' TO WS-PARRAFO.
005840     SET  IDX-TCLI                  TO 1.
005850
005860     PERFORM 10180-READ-CLIVIEJO    THRU FIN-10180
005870       UNTIL 88-FS-CLIVIEJO-EOF.
005880
005890 FIN-10170.
005900     EXIT.
005910
005920 10180-READ-CLIVIEJO.
005930*-----------------------
005940
005950     READ CLIVIEJO INTO WCLIENT-MASTER.
005960
005970     EVALUATE TRUE
005980         WHEN 88-FS-CLIVIEJO-OK
005990              IF WS-CANT-TABLA-CLIENTES >= WCN-MAX-CLIENTES
006000                 MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006010                 MOVE 'CLIVIEJO '       TO WCANCELA-RECURSO
006020                 MOVE 'CARGA TABLA' TO WCANCELA-OPERACION
006030                 MOVE '99'              TO WCANCELA-CODRET
006040                 MOVE 'TABLA DE CLIENTES LLENA' TO
006050                      WCANCELA-MENSAJE
006060                 PERFORM 99999-CANCELO  THRU FIN-99999
006070              END-IF
006080              ADD 1                  TO WS-CARGADOS-CLIVIEJO
006090              ADD 1                  TO WS-CANT-TABLA-CLIENTES
006100              MOVE CLI-ID            TO TC-ID(IDX-TCLI)
006110              SET  IDX-TCLI UP BY 1
006120         WHEN 88-FS-CLIVIEJO-EOF
006130              CONTINUE
006140         WHEN OTHER
006150              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006160              MOVE 'CLIVIEJO '       TO WCANCELA-RECURSO
006170              MOVE 'READ' TO WCANCELA-OPERACION
006180              MOVE FS-CLIVIEJO       TO WCANCELA-CODRET
006190              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006200              PERFORM 99999-CANCELO  THRU FIN-99999
006210     END-EVALUATE.
006220
006230 FIN-10180.
006240     EXIT.
006250
006260 10190-CARGO-TABLA-RESERVAS.
006270*--------------------------------
006280
006290     MOVE '10190-CARGO-TABLA-RESERVAS' TO WS-PARRAFO.
006300     SET  IDX-TRES                  TO 1.
006310
006320     PERFORM 10195-READ-RESVIEJO    THRU FIN-10195
006330       UNTIL 88-FS-RESVIEJO-EOF.
006340
006350 FIN-10190.
006360     EXIT.
006370
006380 10195-READ-RESVIEJO.
006390*-----------------------
006400
006410     READ RESVIEJO INTO WRESERV-MASTER.
006420
006430     EVALUATE TRUE
006440         WHEN 88-FS-RESVIEJO-OK
006450              IF WS-CANT-TABLA-RESERVAS >= WCN-MAX-RESERVAS
006460                 MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006470                 MOVE 'RESVIEJO '       TO WCANCELA-RECURSO
006480                 MOVE 'CARGA TABLA' TO WCANCELA-OPERACION
006490                 MOVE '99'              TO WCANCELA-CODRET
006500                 MOVE 'TABLA DE RESERVAS LLENA' TO
006510                      WCANCELA-MENSAJE
006520                 PERFORM 99999-CANCELO  THRU FIN-99999
006530              END-IF
006540              ADD 1                  TO WS-CARGADOS-RESVIEJO
006550              ADD 1                  TO WS-CANT-TABLA-RESERVAS
006560              MOVE RESVA-ID          TO TR-ID(IDX-TRES)
006570              MOVE RESVA-ROOM-NUMBER TO TR-ROOM-NUMBER(IDX-TRES)
006580              MOVE RESVA-CLIENT-ID   TO TR-CLIENT-ID(IDX-TRES)
006590              MOVE RESVA-DATE-IN     TO TR-DATE-IN(IDX-TRES)
006600              MOVE RESVA-DATE-OUT    TO TR-DATE-OUT(IDX-TRES)
006610              MOVE RESVA-TOTAL       TO TR-TOTAL(IDX-TRES)
006620              SET  IDX-TRES UP BY 1
006630         WHEN 88-FS-RESVIEJO-EOF
006640              CONTINUE
006650         WHEN OTHER
006660              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006670              MOVE 'RESVIEJO '       TO WCANCELA-RECURSO
006680              MOVE 'READ' TO WCANCELA-OPERACION
006690              MOVE FS-RESVIEJO       TO WCANCELA-CODRET
006700              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006710              PERFORM 99999-CANCELO  THRU FIN-99999
006720     END-EVALUATE.
006730
006740 FIN-10195.
006750     EXIT.
006760
006770 10200-1RA-LECTURA-RESNOV.
006780*----------------------------
006790
006800     PERFORM 11000-READ-RESNOV     THRU FIN-11000.
006810
006820 FIN-10200.
006830     EXIT.
006840
006850 11000-READ-RESNOV.
006860*--------------------
006870
006880     MOVE '11000-READ-RESNOV'      TO WS-PARRAFO.
006890
006900     READ RESNOV INTO WRESNOV-TRANS.
006910
006920     EVALUATE TRUE
006930         WHEN 88-FS-RESNOV-OK
006940              ADD 1                 TO WS-LEIDOS-RESNOV
006950         WHEN 88-FS-RESNOV-EOF
006960              CONTINUE
006970         WHEN OTHER
006980              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
006990              MOVE 'RESNOV   '      TO WCANCELA-RECURSO
007000              MOVE 'READ' TO WCANCELA-OPERACION
007010              MOVE FS-RESNOV        TO WCANCELA-CODRET
007020              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
007030              PERFORM 99999-CANCELO THRU FIN-99999
007040     END-EVALUATE.
007050
007060 FIN-11000.
007070     EXIT.
007080
007090 20000-PROCESO.
007100*----------------
007110
007120     IF NOT 88-FS-RESNOV-EOF
007130        PERFORM 20100-VALIDO-NOVEDAD     THRU FIN-20100
007140
007150        IF 88-RESNOV-ERROR-NO
007160           PERFORM 20200-ACTUALIZO-TABLA THRU FIN-20200
007170        ELSE
007180           ADD 1                         TO WS-CANT-ERRONEOS
007190        END-IF
007200
007210        PERFORM 11000-READ-RESNOV        THRU FIN-11000
007220     END-IF.
007230
007240 FIN-20000.
007250     EXIT.
007260
007270 20100-VALIDO-NOVEDAD.
007280*-------------------------
007290
007300     MOVE ' '                       TO WS-MJE-ERROR.
007310     SET  88-RESNOV-ERROR-NO        TO TRUE.
007320
007330     EVALUATE TRUE
007340         WHEN RESNOV-ES-RESERVA
007350         WHEN RESNOV-ES-CANCELA
007360         WHEN RESNOV-ES-LISTA-ACTIVAS
007370         WHEN RESNOV-ES-LISTA-X-CLIENTE
007380              CONTINUE
007390         WHEN OTHER
007400              SET  88-RESNOV-ERROR-SI  TO TRUE
007410              MOVE 'CODIGO DE FUNCION INVALIDO (B/C/X/P)'
007420                TO WS-MJE-ERROR
007430     END-EVALUATE.
007440
007450     IF  88-RESNOV-ERROR-NO
007460     AND RESNOV-ES-CANCELA
007470     AND RESNOV-RESVA-ID NOT NUMERIC
007480         SET  88-RESNOV-ERROR-SI     TO TRUE
007490         MOVE 'ID DE RESERVA NO NUMERICO'
007500           TO WS-MJE-ERROR
007510     END-IF.
007520
007530     IF  88-RESNOV-ERROR-NO
007540     AND RESNOV-ES-LISTA-X-CLIENTE
007550     AND RESNOV-CLIENT-ID NOT NUMERIC
007560         SET  88-RESNOV-ERROR-SI     TO TRUE
007570         MOVE 'ID DE CLIENTE NO NUMERICO'
007580           TO WS-MJE-ERROR
007590     END-IF.
007600
007610     IF  88-RESNOV-ERROR-NO
007620     AND RESNOV-ES-RESERVA
007630         PERFORM 20110-VALIDO-RESERVA THRU FIN-20110
007640     END-IF.
007650
007660 FIN-20100.
007670     EXIT.
007680
007690 20110-VALIDO-RESERVA.
007700*-------------------------
007710
007720     PERFORM 20111-BUSCO-HABITACION THRU FIN-20111.
007730
007740     IF  88-RESNOV-ERROR-NO
007750     AND 88-ENCONTRADO-NO
007760         SET  88-RESNOV-ERROR-SI     TO TRUE
007770         MOVE 'HABITACION INEXISTENTE' TO WS-MJE-ERROR
007780     END-IF.
007790
007800     IF  88-RESNOV-ERROR-NO
007810         PERFORM 20112-BUSCO-CLIENTE THRU FIN-20112
007820         IF 88-ENCONTRADO-NO
007830            SET  88-RESNOV-ERROR-SI  TO TRUE
007840            MOVE 'CLIENTE INEXISTENTE' TO WS-MJE-ERROR
007850         END-IF
007860     END-IF.
007870
007880     IF  88-RESNOV-ERROR-NO
007890         MOVE RESNOV-DATE-IN         TO VALFECHA-FECHA
007900         CALL 'VALFECHA' USING WVALFECHA
007910         IF VALFECHA-ES-INVALIDA
007920            SET  88-RESNOV-ERROR-SI  TO TRUE
007930            MOVE 'FECHA DE INGRESO INVALIDA'
007940              TO WS-MJE-ERROR
007950         END-IF
007960     END-IF.
007970
007980     IF  88-RESNOV-ERROR-NO
007990         MOVE RESNOV-DATE-OUT        TO VALFECHA-FECHA
008000         CALL 'VALFECHA' USING WVALFECHA
008010         IF VALFECHA-ES-INVALIDA
008020            SET  88-RESNOV-ERROR-SI  TO TRUE
008030            MOVE 'FECHA DE EGRESO INVALIDA'
008040              TO WS-MJE-ERROR
008050         END-IF
008060     END-IF.
008070
008080     IF  88-RESNOV-ERROR-NO
008090     AND RESNOV-DATE-IN > RESNOV-DATE-OUT
008100         SET  88-RESNOV-ERROR-SI     TO TRUE
008110         MOVE 'INGRESO POSTERIOR AL EGRESO'
008120           TO WS-MJE-ERROR
008130     END-IF.
008140
008150     IF  88-RESNOV-ERROR-NO
008160     AND RESNOV-DATE-IN < WS-FECHA-TRABAJO
008170         SET  88-RESNOV-ERROR-SI     TO TRUE
008180         MOVE 'INGRESO ANTERIOR A LA FECHA DE PROCESO'
008190           TO WS-MJE-ERROR
008200     END-IF.
008210
008220     IF  88-RESNOV-ERROR-NO
008230     AND TH-AVAILABLE-NO(WS-HAB-POS)
008240         SET  88-RESNOV-ERROR-SI     TO TRUE
008250         MOVE 'HABITACION NO DISPONIBLE'
008260           TO WS-MJE-ERROR
008270     END-IF.
008280
008290     IF  88-RESNOV-ERROR-NO
008300         PERFORM 20117-VALIDO-SUPERPOSICION THRU FIN-20117
008310         IF 88-SUPERPUESTA-SI
008320            SET  88-RESNOV-ERROR-SI  TO TRUE
008330            MOVE 'SUPERPOSICION DE FECHAS'
008340              TO WS-MJE-ERROR
008350         END-IF
008360     END-IF.
008370
008380 FIN-20110.
008390     EXIT.
008400
008410 20111-BUSCO-HABITACION.
008420*----------------------------
008430
008440     SET  88-ENCONTRADO-NO          TO TRUE.
008450     SET  IDX-THAB TO 1.
008460
008470     IF WS-CANT-TABLA-HABITACIONES > 0
008480        SEARCH ALL WS-TABLA-HAB-ENTRY
008490           AT END
008500              SET 88-ENCONTRADO-NO   TO TRUE
008510           WHEN TH-ROOM-NUMBER(IDX-THAB) = RESNOV-ROOM-NUMBER
008520              SET 88-ENCONTRADO-SI   TO TRUE
008530              SET WS-HAB-POS FROM IDX-THAB
008540        END-SEARCH
008550     END-IF.
008560
008570 FIN-20111.
008580     EXIT.
008590
008600 20112-BUSCO-CLIENTE.
008610*-------------------------
008620
008630     SET  88-ENCONTRADO-NO          TO TRUE.
008640     SET  IDX-TCLI TO 1.
008650
008660     IF WS-CANT-TABLA-CLIENTES > 0
008670        SEARCH ALL WS-TABLA-CLI-ENTRY
008680           AT END
008690              SET 88-ENCONTRADO-NO   TO TRUE
008700           WHEN TC-ID(IDX-TCLI) = RESNOV-CLIENT-ID
008710              SET 88-ENCONTRADO-SI   TO TRUE
008720        END-SEARCH
008730     END-IF.
008740
008750 FIN-20112.
008760     EXIT.
008770
008780 20117-VALIDO-SUPERPOSICION.
008790*--------------------------------
008800
008810     SET  88-SUPERPUESTA-NO         TO TRUE.
008820
008830     IF WS-CANT-TABLA-RESERVAS > 0
008840        PERFORM 20118-COMPARO-SUPERPOSICION THRU FIN-20118
008850          VARYING IDX-TRES FROM 1 BY 1
008860            UNTIL IDX-TRES > WS-CANT-TABLA-RESERVAS
008870     END-IF.
008880
008890 FIN-20117.
008900     EXIT.
008910
008920 20118-COMPARO-SUPERPOSICION.
008930*---------------------------------
008940
008950     IF TR-ROOM-NUMBER(IDX-TRES) = RESNOV-ROOM-NUMBER
008960        IF (TR-DATE-IN(IDX-TRES)  >= RESNOV-DATE-IN AND
008970            TR-DATE-IN(IDX-TRES)  <= RESNOV-DATE-OUT)
008980        OR (TR-DATE-OUT(IDX-TRES) >= RESNOV-DATE-IN AND
008990            TR-DATE-OUT(IDX-TRES) <= RESNOV-DATE-OUT)
009000        OR (TR-DATE-IN(IDX-TRES)  <= RESNOV-DATE-IN AND
009010            TR-DATE-OUT(IDX-TRES) >= RESNOV-DATE-OUT)
009020           SET 88-SUPERPUESTA-SI     TO TRUE
009030        END-IF
009040     END-IF.
009050
009060 FIN-20118.
009070     EXIT.
009080
009090 20130-BUSCO-RESERVA.
009100*-------------------------
009110
009120     SET  88-ENCONTRADO-NO          TO TRUE.
009130     SET  IDX-TRES TO 1.
009140
009150     IF WS-CANT-TABLA-RESERVAS > 0
009160        SEARCH ALL WS-TABLA-RES-ENTRY
009170           AT END
009180              SET 88-ENCONTRADO-NO   TO TRUE
009190           WHEN TR-ID(IDX-TRES) = RESNOV-RESVA-ID
009200              SET 88-ENCONTRADO-SI   TO TRUE
009210        END-SEARCH
009220     END-IF.
009230
009240 FIN-20130.
009250     EXIT.
009260
009270 20200-ACTUALIZO-TABLA.
009280*--------------------------
009290
009300     EVALUATE TRUE
009310         WHEN RESNOV-ES-RESERVA
009320              PERFORM 20600-CALCULO-NOCHES-IMPORTE
009330                                          THRU FIN-20600
009340              PERFORM 20250-PROX-ID-RESVA THRU FIN-20250
009350              PERFORM 20700-ALTA-RESERVA  THRU FIN-20700
009360              PERFORM 20750-MARCO-HABITACION-OCUPADA
009370                                          THRU FIN-20750
009380
009390         WHEN RESNOV-ES-CANCELA
009400              PERFORM 20130-BUSCO-RESERVA THRU FIN-20130
009410              IF 88-ENCONTRADO-SI
009420                 PERFORM 20800-CANCELA-RESERVA THRU FIN-20800
009430              ELSE
009440                 SET  88-RESNOV-ERROR-SI   TO TRUE
009450                 MOVE 'CANCELACION DE RESERVA INEXISTENTE'
009460                   TO WS-MJE-ERROR
009470                 ADD 1                     TO WS-CANT-ERRONEOS
009480              END-IF
009490
009500         WHEN RESNOV-ES-LISTA-ACTIVAS
009510              PERFORM 24000-LISTA-ACTIVAS  THRU FIN-24000
009520
009530         WHEN RESNOV-ES-LISTA-X-CLIENTE
009540              PERFORM 20112-BUSCO-CLIENTE  THRU FIN-20112
009550              IF 88-ENCONTRADO-SI
009560                 PERFORM 24100-LISTA-X-CLIENTE THRU FIN-24100
009570              ELSE
009580                 SET  88-RESNOV-ERROR-SI   TO TRUE
009590                 MOVE 'LISTADO DE CLIENTE INEXISTENTE'
009600                   TO WS-MJE-ERROR
009610                 ADD 1                     TO WS-CANT-ERRONEOS
009620              END-IF
009630     END-EVALUATE.
009640
009650 FIN-20200.
009660     EXIT.
009670
009680 20250-PROX-ID-RESVA.
009690*-------------------------
009700
009710     IF WS-CANT-TABLA-RESERVAS = 0
009720        MOVE 1                         TO WS-RESVA-ID-NUEVO
009730     ELSE
009740        COMPUTE WS-RESVA-ID-NUEVO =
009750                TR-ID(WS-CANT-TABLA-RESERVAS) + 1
009760     END-IF.
009770
009780 FIN-20250.
009790     EXIT.
009800
009810 20600-CALCULO-NOCHES-IMPORTE.
009820*----------------------------------
009830
009840     MOVE RESNOV-DATE-IN             TO VALFECHA-FECHA.
009850     CALL 'VALFECHA' USING WVALFECHA.
009860     MOVE VALFECHA-SERIAL            TO WS-SERIAL-INGRESO.
009870
009880     MOVE RESNOV-DATE-OUT            TO VALFECHA-FECHA.
009890     CALL 'VALFECHA' USING WVALFECHA.
009900     MOVE VALFECHA-SERIAL            TO WS-SERIAL-EGRESO.
009910
009920     COMPUTE WS-NOCHES =
009930             WS-SERIAL-EGRESO - WS-SERIAL-INGRESO.
009940
009950     COMPUTE WS-IMPORTE-RESERVA ROUNDED =
009960             WS-NOCHES * TH-PRICE-NIGHT(WS-HAB-POS).
009970
009980 FIN-20600.
009990     EXIT.
010000
010010 20700-ALTA-RESERVA.
010020*-----------------------
010030
010040     ADD 1                           TO WS-CANT-TABLA-RESERVAS.
010050     SET  IDX-TRES TO WS-CANT-TABLA-RESERVAS.
010060
010070     MOVE WS-RESVA-ID-NUEVO          TO TR-ID(IDX-TRES).
010080     MOVE RESNOV-ROOM-NUMBER         TO TR-ROOM-NUMBER(IDX-TRES).
010090     MOVE RESNOV-CLIENT-ID           TO TR-CLIENT-ID(IDX-TRES).
010100     MOVE RESNOV-DATE-IN             TO TR-DATE-IN(IDX-TRES).
010110     MOVE RESNOV-DATE-OUT            TO TR-DATE-OUT(IDX-TRES).
010120     MOVE WS-IMPORTE-RESERVA         TO TR-TOTAL(IDX-TRES).
010130
010140     ADD  1                         TO WS-CANT-RESERVAS.
010150     ADD  WS-IMPORTE-RESERVA        TO WS-TOTAL-RESERVADO.
010160
010170     MOVE WS-RESVA-ID-NUEVO          TO WS-RESVA-ID-ED.
010180     STRING 'RESERVA EFECTUADA - ID ASIGNADO: ' WS-RESVA-ID-ED
010190            DELIMITED BY SIZE        INTO WS-MJE-ERROR.
010200
010210 FIN-20700.
010220     EXIT.
010230
010240 20750-MARCO-HABITACION-OCUPADA.
010250*------------------------------------
010260
010270     SET  TH-AVAILABLE-NO(WS-HAB-POS) TO TRUE.
010280
010290 FIN-20750.
010300     EXIT.
010310
010320 20800-CANCELA-RESERVA.
010330*--------------------------
010340
010350     MOVE '20800-CANCELA-RESERVA'   TO WS-PARRAFO.
010360
010370     PERFORM 20810-MARCO-HABITACION-LIBRE THRU FIN-20810.
010380
010390     PERFORM 20900-DESPLAZO-TABLA-RESERVAS THRU FIN-20900
010400       VARYING IDX-TRES FROM IDX-TRES BY 1
010410         UNTIL IDX-TRES >= WS-CANT-TABLA-RESERVAS.
010420
010430     SUBTRACT 1                     FROM WS-CANT-TABLA-RESERVAS.
010440     ADD 1                          TO WS-CANT-CANCELACIONES.
010450     MOVE 'CANCELACION EFECTUADA'   TO WS-MJE-ERROR.
010460
010470 FIN-20800.
010480     EXIT.
010490
010500 20810-MARCO-HABITACION-LIBRE.
010510*----------------------------------
010520
010530     SET  IDX-THAB TO 1.
010540
010550     IF WS-CANT-TABLA-HABITACIONES > 0
010560        SEARCH ALL WS-TABLA-HAB-ENTRY
010570           AT END
010580              CONTINUE
010590           WHEN TH-ROOM-NUMBER(IDX-THAB) =
010600                TR-ROOM-NUMBER(IDX-TRES)
010610              SET TH-AVAILABLE-SI(IDX-THAB) TO TRUE
010620        END-SEARCH
010630     END-IF.
010640
010650 FIN-20810.
010660     EXIT.
010670
010680 20900-DESPLAZO-TABLA-RESERVAS.
010690*-----------------------------------
010700* DESPLAZA UN LUGAR HACIA ARRIBA CADA ENTRADA DE LA TABLA PARA
010710* TAPAR EL HUECO QUE DEJA LA CANCELACION, IGUAL IDEA QUE EL
010720* CORRIMIENTO DE CLIMANT/HABMANT DE ESTA CASA.
010730*-----------------------------------
010740
010750     SET  IDX-TRES2 TO IDX-TRES.
010760     SET  IDX-TRES2 UP BY 1.
010770
010780     MOVE WS-TABLA-RES-ENTRY(IDX-TRES2)
010790                               TO WS-TABLA-RES-ENTRY(IDX-TRES).
010800
010810 FIN-20900.
010820     EXIT.
010830
010840 24000-LISTA-ACTIVAS.
010850*-------------------------
010860
010870     PERFORM 24010-ARMO-ORDEN-ACTIVAS THRU FIN-24010.
010880     PERFORM 25000-ORDENO-X-FECHA-IN  THRU FIN-25000.
010890     PERFORM 24020-TITULOS-ACTIVAS    THRU FIN-24020.
010900
010910     IF WS-CANT-TABLA-ORDEN > 0
010920        PERFORM 24200-DETALLE-RESERVA THRU FIN-24200
010930          VARYING IDX-ORD FROM 1 BY 1
010940            UNTIL IDX-ORD > WS-CANT-TABLA-ORDEN
010950     END-IF.
010960
010970 FIN-24000.
010980     EXIT.
010990
011000 24010-ARMO-ORDEN-ACTIVAS.
011010*------------------------------
011020* REGLA 13: ACTIVA = FECHA DE EGRESO MAYOR O IGUAL A LA FECHA
011030* DE PROCESO.
011040*------------------------------
011050
011060     MOVE 0                          TO WS-CANT-TABLA-ORDEN.
011070
011080     IF WS-CANT-TABLA-RESERVAS > 0
011090        PERFORM 24011-EVALUO-ACTIVA  THRU FIN-24011
011100          VARYING IDX-TRES FROM 1 BY 1
011110            UNTIL IDX-TRES > WS-CANT-TABLA-RESERVAS
011120     END-IF.
011130
011140 FIN-24010.
011150     EXIT.
011160
011170 24011-EVALUO-ACTIVA.
011180*-------------------------
011190
011200     IF TR-DATE-OUT(IDX-TRES) >= WS-FECHA-TRABAJO
011210        ADD 1                       TO WS-CANT-TABLA-ORDEN
011220        SET WO-POS(WS-CANT-TABLA-ORDEN) FROM IDX-TRES
011230     END-IF.
011240
011250 FIN-24011.
011260     EXIT.
011270
011280 24020-TITULOS-ACTIVAS.
011290*---------------------------
011300
011310     ADD 1                            TO WS-HOJA.
011320
011330     MOVE SPACES                      TO WLINEA132.
011340     MOVE '-'                         TO PCC.
011350     MOVE 'FECHA:'                    TO P003.
011360     MOVE WS-FT-DIA                   TO P010(1:2).
011370     MOVE WS-FT-MES                   TO P010(4:2).
011380     MOVE WS-FT-ANIO                  TO P010(7:4).
011390     MOVE 'LISTADO DE RESERVAS ACTIVAS' TO P041.
011400     MOVE 'HOJA:'                     TO P134.
011410     MOVE WS-HOJA                     TO WS-HOJA-ED.
011420     MOVE WS-HOJA-ED                  TO P145.
011430     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
011440
011450     PERFORM 24030-TITULOS-COLUMNAS   THRU FIN-24030.
011460
011470 FIN-24020.
011480     EXIT.
011490
011500 24030-TITULOS-COLUMNAS.
011510*----------------------------
011520
011530     MOVE SPACES                      TO WLINEA132.
011540     MOVE 'ID'                        TO P003.
011550     MOVE 'HABIT.'                    TO P010.
011560     MOVE 'CLIENTE'                   TO P041.
011570     MOVE 'INGRESO'                   TO P082.
011580     MOVE 'EGRESO'                    TO P093.
011590     MOVE 'TOTAL'                     TO P134.
011600     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
011610
011620     MOVE ALL '-'                     TO WLINEA132(3:159).
011630     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
011640
011650     MOVE 5                           TO WS-LINEA.
011660
011670 FIN-24030.
011680     EXIT.
011690
011700 24100-LISTA-X-CLIENTE.
011710*---------------------------
011720
011730     PERFORM 24110-ARMO-ORDEN-X-CLIENTE THRU FIN-24110.
011740     PERFORM 25000-ORDENO-X-FECHA-IN    THRU FIN-25000.
011750     PERFORM 24120-TITULOS-X-CLIENTE    THRU FIN-24120.
011760
011770     IF WS-CANT-TABLA-ORDEN > 0
011780        PERFORM 24200-DETALLE-RESERVA   THRU FIN-24200
011790          VARYING IDX-ORD FROM 1 BY 1
011800            UNTIL IDX-ORD > WS-CANT-TABLA-ORDEN
011810     END-IF.
011820
011830 FIN-24100.
011840     EXIT.
011850
011860 24110-ARMO-ORDEN-X-CLIENTE.
011870*--------------------------------
011880
011890     MOVE 0                          TO WS-CANT-TABLA-ORDEN.
011900
011910     IF WS-CANT-TABLA-RESERVAS > 0
011920        PERFORM 24111-EVALUO-CLIENTE THRU FIN-24111
011930          VARYING IDX-TRES FROM 1 BY 1
011940            UNTIL IDX-TRES > WS-CANT-TABLA-RESERVAS
011950     END-IF.
011960
011970 FIN-24110.
011980     EXIT.
011990
012000 24111-EVALUO-CLIENTE.
012010*--------------------------
012020
012030     IF TR-CLIENT-ID(IDX-TRES) = RESNOV-CLIENT-ID
012040        ADD 1                       TO WS-CANT-TABLA-ORDEN
012050        SET WO-POS(WS-CANT-TABLA-ORDEN) FROM IDX-TRES
012060     END-IF.
012070
012080 FIN-24111.
012090     EXIT.
012100
012110 24120-TITULOS-X-CLIENTE.
012120*-----------------------------
012130
012140     ADD 1                            TO WS-HOJA.
012150
012160     MOVE SPACES                      TO WLINEA132.
012170     MOVE '-'                         TO PCC.
012180     MOVE 'FECHA:'                    TO P003.
012190     MOVE WS-FT-DIA                   TO P010(1:2).
012200     MOVE WS-FT-MES                   TO P010(4:2).
012210     MOVE WS-FT-ANIO                  TO P010(7:4).
012220     MOVE 'LISTADO DE RESERVAS X CLIENTE' TO P041.
012230     MOVE 'HOJA:'                     TO P134.
012240     MOVE WS-HOJA                     TO WS-HOJA-ED.
012250     MOVE WS-HOJA-ED                  TO P145.
012260     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
012270
012280     PERFORM 24030-TITULOS-COLUMNAS   THRU FIN-24030.
012290
012300 FIN-24120.
012310     EXIT.
012320
012330 24200-DETALLE-RESERVA.
012340*---------------------------
012350
012360     IF WS-LINEA > WCN-LINEAS-MAX
012370        EVALUATE TRUE
012380            WHEN RESNOV-ES-LISTA-ACTIVAS
012390                 PERFORM 24020-TITULOS-ACTIVAS THRU FIN-24020
012400            WHEN RESNOV-ES-LISTA-X-CLIENTE
012410                 PERFORM 24120-TITULOS-X-CLIENTE THRU FIN-24120
012420        END-EVALUATE
012430     END-IF.
012440
012450     MOVE SPACES                          TO WLINEA132.
012460     MOVE TR-ID(WO-POS(IDX-ORD))          TO P003.
012470     MOVE TR-ROOM-NUMBER(WO-POS(IDX-ORD)) TO P010(1:5).
012480     MOVE TR-CLIENT-ID(WO-POS(IDX-ORD))   TO P041(1:6).
012490
012500     MOVE TR-DATE-IN(WO-POS(IDX-ORD))     TO WS-FECHA-DETALLE.
012510     STRING WS-FD-ANIO '-' WS-FD-MES '-' WS-FD-DIA
012520            DELIMITED BY SIZE             INTO P082.
012530
012540     MOVE TR-DATE-OUT(WO-POS(IDX-ORD))    TO WS-FECHA-DETALLE.
012550     STRING WS-FD-ANIO '-' WS-FD-MES '-' WS-FD-DIA
012560            DELIMITED BY SIZE             INTO P093.
012570
012580     MOVE TR-TOTAL(WO-POS(IDX-ORD))       TO WS-TOTAL-ED.
012590     MOVE WS-TOTAL-ED                     TO P134.
012600
012610     PERFORM 21400-WRITE-LISTADO          THRU FIN-21400.
012620     ADD 1                                TO WS-LINEA.
012630
012640 FIN-24200.
012650     EXIT.
012660
012670 21400-WRITE-LISTADO.
012680*-------------------------
012690
012700     MOVE '21400-WRITE-LISTADO'       TO WS-PARRAFO.
012710
012720     WRITE REG-LISTADO-FD FROM WLINEA132.
012730
012740     EVALUATE TRUE
012750         WHEN 88-FS-LISTADO-OK
012760              ADD 1                   TO WS-GRABADOS-LISTADO
012770         WHEN OTHER
012780              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
012790              MOVE 'LISTADO  '        TO WCANCELA-RECURSO
012800              MOVE 'WRITE' TO WCANCELA-OPERACION
012810              MOVE FS-LISTADO         TO WCANCELA-CODRET
012820              MOVE WLINEA132(1:80)    TO WCANCELA-MENSAJE
012830              PERFORM 99999-CANCELO   THRU FIN-99999
012840     END-EVALUATE.
012850
012860 FIN-21400.
012870     EXIT.
012880
012890 25000-ORDENO-X-FECHA-IN.
012900*-----------------------------
012910* ORDENA LA TABLA AUXILIAR DE POSICIONES POR FECHA DE INGRESO,
012920* IDIOMA DE ORDENAMIENTO POR BURBUJEO CON BANDERA DE CAMBIO
012930* DE ESTA CASA (IGUAL IDEA QUE CLIMANT Y HABMANT).
012940*-----------------------------
012950
012960     SET  88-HUBO-CAMBIO-SI         TO TRUE.
012970
012980     PERFORM 25010-PASADA-ORDEN     THRU FIN-25010
012990       UNTIL 88-HUBO-CAMBIO-NO.
013000
013010 FIN-25000.
013020     EXIT.
013030
013040 25010-PASADA-ORDEN.
013050*------------------------
013060
013070     SET  88-HUBO-CAMBIO-NO         TO TRUE.
013080
013090     IF WS-CANT-TABLA-ORDEN > 1
013100        PERFORM 25020-COMPARO-ORDEN THRU FIN-25020
013110          VARYING IDX-ORD FROM 1 BY 1
013120            UNTIL IDX-ORD >= WS-CANT-TABLA-ORDEN
013130     END-IF.
013140
013150 FIN-25010.
013160     EXIT.
013170
013180 25020-COMPARO-ORDEN.
013190*-------------------------
013200
013210     SET  IDX-ORD2 TO IDX-ORD.
013220     SET  IDX-ORD2 UP BY 1.
013230
013240     IF TR-DATE-IN(WO-POS(IDX-ORD)) >
013250        TR-DATE-IN(WO-POS(IDX-ORD2))
013260        MOVE WO-POS(IDX-ORD)         TO WT-POS-TEMP
013270        MOVE WO-POS(IDX-ORD2)        TO WO-POS(IDX-ORD)
013280        MOVE WT-POS-TEMP             TO WO-POS(IDX-ORD2)
013290        SET  88-HUBO-CAMBIO-SI       TO TRUE
013300     END-IF.
013310
013320 FIN-25020.
013330     EXIT.
013340
013350 30000-FINALIZO.
013360*------------------
013370
013380     PERFORM 30050-GRABO-MAESTROS-NUEVOS THRU FIN-30050.
013390     PERFORM 30100-IMPRIMO-TOTALES       THRU FIN-30100.
013400     PERFORM 30200-TOTALES-CONTROL       THRU FIN-30200.
013410     PERFORM 31000-CIERRO-ARCHIVOS       THRU FIN-31000.
013420
013430 FIN-30000.
013440     EXIT.
013450
013460 30050-GRABO-MAESTROS-NUEVOS.
013470*---------------------------------
013480
013490     IF WS-CANT-TABLA-RESERVAS > 0
013500        PERFORM 30060-GRABO-UNA-RESERVA THRU FIN-30060
013510          VARYING IDX-TRES FROM 1 BY 1
013520            UNTIL IDX-TRES > WS-CANT-TABLA-RESERVAS
013530     END-IF.
013540
013550     IF WS-CANT-TABLA-HABITACIONES > 0
013560        PERFORM 30070-GRABO-UNA-HABITACION THRU FIN-30070
013570          VARYING IDX-THAB FROM 1 BY 1
013580            UNTIL IDX-THAB > WS-CANT-TABLA-HABITACIONES
013590     END-IF.
013600
013610 FIN-30050.
013620     EXIT.
013630
013640 30060-GRABO-UNA-RESERVA.
013650*-----------------------------
013660
013670     MOVE '30060-GRABO-UNA-RESERVA'  TO WS-PARRAFO.
013680
013690     INITIALIZE WRESERV-MASTER.
013700     MOVE TR-ID(IDX-TRES)            TO RESVA-ID.
013710     MOVE TR-ROOM-NUMBER(IDX-TRES)   TO RESVA-ROOM-NUMBER.
013720     MOVE TR-CLIENT-ID(IDX-TRES)     TO RESVA-CLIENT-ID.
013730     MOVE TR-DATE-IN(IDX-TRES)       TO RESVA-DATE-IN.
013740     MOVE TR-DATE-OUT(IDX-TRES)      TO RESVA-DATE-OUT.
013750     MOVE TR-TOTAL(IDX-TRES)         TO RESVA-TOTAL.
013760
013770     WRITE REG-RESNUEVO-FD FROM WRESERV-MASTER.
013780
013790     EVALUATE TRUE
013800         WHEN 88-FS-RESNUEVO-OK
013810              ADD 1                  TO WS-GRABADOS-RESNUEVO
013820         WHEN OTHER
013830              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
013840              MOVE 'RESNUEVO '       TO WCANCELA-RECURSO
013850              MOVE 'WRITE' TO WCANCELA-OPERACION
013860              MOVE FS-RESNUEVO       TO WCANCELA-CODRET
013870              MOVE TR-ID(IDX-TRES)   TO WS-RESVA-ID-NUM
013880              MOVE WS-RESVA-ID-ALFA  TO WCANCELA-MENSAJE(1:6)
013890              PERFORM 99999-CANCELO  THRU FIN-99999
013900     END-EVALUATE.
013910
013920 FIN-30060.
013930     EXIT.
013940
013950 30070-GRABO-UNA-HABITACION.
013960*--------------------------------
013970
013980     MOVE '30070-GRABO-UNA-HABITACION' TO WS-PARRAFO.
013990
014000     INITIALIZE WHABIT-MASTER.
014010     MOVE TH-ROOM-NUMBER(IDX-THAB)   TO HAB-ROOM-NUMBER.
014020     MOVE TH-ROOM-TYPE(IDX-THAB)     TO HAB-ROOM-TYPE.
014030     MOVE TH-PRICE-NIGHT(IDX-THAB)   TO HAB-PRICE-NIGHT.
014040     MOVE TH-AVAILABLE(IDX-THAB)     TO HAB-AVAILABLE.
014050
014060     WRITE REG-HABNUEVO-FD FROM WHABIT-MASTER.
014070
014080     EVALUATE TRUE
014090         WHEN 88-FS-HABNUEVO-OK
014100              ADD 1                  TO WS-GRABADOS-HABNUEVO
014110         WHEN OTHER
014120              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
014130              MOVE 'HABNUEVO '       TO WCANCELA-RECURSO
014140              MOVE 'WRITE' TO WCANCELA-OPERACION
014150              MOVE FS-HABNUEVO       TO WCANCELA-CODRET
014160              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
014170              PERFORM 99999-CANCELO  THRU FIN-99999
014180     END-EVALUATE.
014190
014200 FIN-30070.
014210     EXIT.
014220
014230 30100-IMPRIMO-TOTALES.
014240*---------------------------
014250
014260     MOVE SPACES                    TO WLINEA132.
014270     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014280
014290     MOVE SPACES                    TO WLINEA132.
014300     MOVE '-'                       TO PCC.
014310     MOVE 'TOTALES DE CONTROL - RESVMANT' TO P003.
014320     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014330
014340     MOVE WS-CANT-RESERVAS          TO WS-CANT-ED.
014350     MOVE SPACES                    TO WLINEA132.
014360     MOVE DESC-FUNCION(1)           TO P003.
014370     MOVE WS-CANT-ED                TO P041.
014380     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014390
014400     MOVE WS-CANT-CANCELACIONES     TO WS-CANT-ED.
014410     MOVE SPACES                    TO WLINEA132.
014420     MOVE DESC-FUNCION(2)           TO P003.
014430     MOVE WS-CANT-ED                TO P041.
014440     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014450
014460     MOVE WS-CANT-ERRONEOS          TO WS-CANT-ED.
014470     MOVE SPACES                    TO WLINEA132.
014480     MOVE DESC-FUNCION(3)           TO P003.
014490     MOVE WS-CANT-ED                TO P041.
014500     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014510
014520     MOVE WS-TOTAL-RESERVADO        TO WS-TOTAL-RESERVADO-ED.
014530     MOVE SPACES                    TO WLINEA132.
014540     MOVE 'TOTAL EUROS RESERVADOS'  TO P003.
014550     MOVE WS-TOTAL-RESERVADO-ED     TO P041.
014560     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
014570
014580 FIN-30100.
014590     EXIT.
014600
014610 30200-TOTALES-CONTROL.
014620*---------------------------
014630
014640     DISPLAY ' '.
014650     DISPLAY '****************************************'.
014660     DISPLAY 'TOTALES DE CONTROL PGM: RESVMANT        '.
014670     DISPLAY '****************************************'.
014680     DISPLAY '* NOVEDADES LEIDAS    : ' WS-LEIDOS-RESNOV.
014690     DISPLAY '* RESERVAS EFECTUADAS : ' WS-CANT-RESERVAS.
014700     DISPLAY '* CANCELACIONES       : ' WS-CANT-CANCELACIONES.
014710     DISPLAY '* ERRONEOS            : ' WS-CANT-ERRONEOS.
014720     DISPLAY '* TOTAL EUROS RESERV. : ' WS-TOTAL-RESERVADO-ED.
014730     DISPLAY '****************************************'.
014740     DISPLAY ' '.
014750
014760 FIN-30200.
014770     EXIT.
014780
014790 31000-CIERRO-ARCHIVOS.
014800*---------------------------
014810
014820     MOVE '31000-CIERRO-ARCHIVOS'   TO WS-PARRAFO.
014830
014840     IF 88-OPEN-RESNOV-SI
014850        SET 88-OPEN-RESNOV-NO       TO TRUE
014860        CLOSE RESNOV
014870     END-IF.
014880
014890     IF 88-OPEN-RESVIEJO-SI
014900        SET 88-OPEN-RESVIEJO-NO     TO TRUE
014910        CLOSE RESVIEJO
014920     END-IF.
014930
014940     IF 88-OPEN-RESNUEVO-SI
014950        SET 88-OPEN-RESNUEVO-NO     TO TRUE
014960        CLOSE RESNUEVO
014970     END-IF.
014980
014990     IF 88-OPEN-HABVIEJO-SI
015000        SET 88-OPEN-HABVIEJO-NO     TO TRUE
015010        CLOSE HABVIEJO
015020     END-IF.
015030
015040     IF 88-OPEN-HABNUEVO-SI
015050        SET 88-OPEN-HABNUEVO-NO     TO TRUE
015060        CLOSE HABNUEVO
015070     END-IF.
015080
015090     IF 88-OPEN-CLIVIEJO-SI
015100        SET 88-OPEN-CLIVIEJO-NO     TO TRUE
015110        CLOSE CLIVIEJO
015120     END-IF.
015130
015140     IF 88-OPEN-LISTADO-SI
015150        SET 88-OPEN-LISTADO-NO      TO TRUE
015160        CLOSE LISTADO
015170     END-IF.
015180
015190 FIN-31000.
015200     EXIT.
015210
015220 99999-CANCELO.
015230*-----------------
015240
015250     PERFORM 31000-CIERRO-ARCHIVOS  THRU FIN-31000.
015260
015270     CALL 'CANCELA' USING WCANCELA.
015280
015290     STOP RUN.
015300
015310 FIN-99999.
015320     EXIT.
