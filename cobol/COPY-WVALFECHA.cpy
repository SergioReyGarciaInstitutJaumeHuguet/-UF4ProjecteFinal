000100*----------------------------------------------------------------*
000200* COPY WVALFECHA                                                 *
000300* AREA DE COMUNICACION CON LA RUTINA DE VALIDACION DE FECHAS     *
000400* (VALFECHA). DEVUELVE SI LA FECHA ES VALIDA Y SU NUMERO DE      *
000500* DIA SERIAL (PARA PODER RESTAR DOS FECHAS Y OBTENER NOCHES).    *
000600*----------------------------------------------------------------*
000700 01  WVALFECHA.
000800     05 VALFECHA-ENTRADA.
000900        10 VALFECHA-FECHA        PIC 9(08).
001000     05 VALFECHA-SALIDA.
001100        10 VALFECHA-VALIDA       PIC X(01).
001200           88 VALFECHA-ES-VALIDA          VALUE 'S'.
001300           88 VALFECHA-ES-INVALIDA        VALUE 'N'.
001400        10 VALFECHA-SERIAL       PIC S9(09) COMP.
