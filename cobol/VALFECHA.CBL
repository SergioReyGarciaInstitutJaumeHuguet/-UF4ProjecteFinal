000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.   VALFECHA.
000130 AUTHOR.       E. PALMEYRO.
000140 INSTALLATION. HOTELES MIRAMAR - DPTO. SISTEMAS.
000150 DATE-WRITTEN. 15/02/1989.
000160 DATE-COMPILED.
000170 SECURITY.     USO INTERNO - NO DIVULGAR.
000180*-------------------------------------------------------------*
000190* RUTINA GENERAL DE VALIDACION DE FECHAS (AAAAMMDD) Y CALCULO  *
000200* DE NUMERO DE DIA SERIAL, PARA QUE TODOS LOS PROGRAMAS DEL    *
000210* SISTEMA DE HOSTELERIA RESTEN FECHAS DE LA MISMA MANERA       *
000220* (NOCHES DE ESTADIA = SERIAL SALIDA - SERIAL ENTRADA).        *
000230* LA LLAMA HABMANT EN EL ALTA DE CLIENTES (FECHA NAC.) Y       *
000240* RESVMANT EN EL ALTA DE RESERVAS (FECHA ENTRADA / SALIDA).    *
000250*-------------------------------------------------------------*
000260* HISTORIA DE CAMBIOS                                          *
000270* 15/02/1989 EP   VERSION INICIAL.                             *
000280* 03/07/1991 EP   SE AGREGA CALCULO DE SERIAL DE DIA PARA QUE  *
000290*                 RESVMANT PUEDA OBTENER NOCHES DE ESTADIA.    *
000300* 11/11/1998 EP   REVISION Y2K - EL ANIO YA LLEGA DE 4 DIGITOS *
000310*                 DESDE LOS PROGRAMAS LLAMADORES (VER TICKET   *
000320*                 SIS-1998-044), NO REQUIERE CAMBIOS AQUI.     *
000330*-------------------------------------------------------------*
000340 ENVIRONMENT DIVISION.
000350*-------------------------------------------------------------*
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM
000390     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
000400                OFF STATUS IS WS-TRAZA-DESACTIVADA.
000410 DATA DIVISION.
000420*-------------------------------------------------------------*
000430 WORKING-STORAGE SECTION.
000440*-------------------------------------------------------------*
000450 01  WS-ANIO                      PIC 9(04) COMP.
000460 01  WS-MESDIA                    PIC 9(04) COMP.
000470 01  WS-MES                       PIC 9(02) COMP.
000480 01  WS-DIA                       PIC 9(02) COMP.
000490
000500 01  WS-ANIO-ANTERIOR             PIC 9(04) COMP.
000510 01  WS-D4                        PIC S9(09) COMP.
000520 01  WS-D100                      PIC S9(09) COMP.
000530 01  WS-D400                      PIC S9(09) COMP.
000540
000550 01  WS-RESTO-4                   PIC 9(04) COMP.
000560 01  WS-RESTO-100                 PIC 9(04) COMP.
000570 01  WS-RESTO-400                 PIC 9(04) COMP.
000580
000590 01  WS-FECHA-TRABAJO             PIC 9(08) VALUE ZEROS.
000600 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
000610     05 WS-FT-ANIO                PIC 9(04).
000620     05 WS-FT-MES                 PIC 9(02).
000630     05 WS-FT-DIA                 PIC 9(02).
000640
000650 01  WS-BISIESTO                  PIC X(01) VALUE 'N'.
000660     88 88-ANIO-BISIESTO                    VALUE 'S'.
000670     88 88-ANIO-NO-BISIESTO                 VALUE 'N'.
000680
000690 01  WS-DIAS-MAX-MES              PIC 9(02) COMP.
000700
000710*---------------------------------------------------------------*
000720* TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (AÑO NO BISIESTO)  *
000730*---------------------------------------------------------------*
000740 01  TABLA-ACUM-INICIAL.
000750     03 FILLER                    PIC 9(03) VALUE 000.
000760     03 FILLER                    PIC 9(03) VALUE 031.
000770     03 FILLER                    PIC 9(03) VALUE 059.
000780     03 FILLER                    PIC 9(03) VALUE 090.
000790     03 FILLER                    PIC 9(03) VALUE 120.
000800     03 FILLER                    PIC 9(03) VALUE 151.
000810     03 FILLER                    PIC 9(03) VALUE 181.
000820     03 FILLER                    PIC 9(03) VALUE 212.
000830     03 FILLER                    PIC 9(03) VALUE 243.
000840     03 FILLER                    PIC 9(03) VALUE 273.
000850     03 FILLER                    PIC 9(03) VALUE 304.
000860     03 FILLER                    PIC 9(03) VALUE 334.
000870 01  TABLA-ACUM REDEFINES TABLA-ACUM-INICIAL.
000880     03 DIAS-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
000890
000900*---------------------------------------------------------------*
000910* TABLA DE CANTIDAD DE DIAS POR MES (AÑO NO BISIESTO)           *
000920*---------------------------------------------------------------*
000930 01  TABLA-DIASMES-INICIAL.
000940     03 FILLER                    PIC 9(02) VALUE 31.
000950     03 FILLER                    PIC 9(02) VALUE 28.
000960     03 FILLER                    PIC 9(02) VALUE 31.
000970     03 FILLER                    PIC 9(02) VALUE 30.
000980     03 FILLER                    PIC 9(02) VALUE 31.
000990     03 FILLER                    PIC 9(02) VALUE 30.
001000     03 FILLER                    PIC 9(02) VALUE 31.
001010     03 FILLER                    PIC 9(02) VALUE 31.
001020     03 FILLER                    PIC 9(02) VALUE 30.
001030     03 FILLER                    PIC 9(02) VALUE 31.
001040     03 FILLER                    PIC 9(02) VALUE 30.
001050     03 FILLER                    PIC 9(02) VALUE 31.
001060 01  TABLA-DIASMES REDEFINES TABLA-DIASMES-INICIAL.
001070     03 DIAS-DEL-MES              PIC 9(02) OCCURS 12 TIMES.
001080
001090*-------------------------------------------------------------*
001100 LINKAGE SECTION.
001110*-------------------------------------------------------------*
001120* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
001130
001140 COPY WVALFECHA.
001150
001160*-------------------------------------------------------------*
001170 PROCEDURE DIVISION USING WVALFECHA.
001180*-------------------------------------------------------------*
001190
001200 0000-CUERPO-PRINCIPAL.
001210*----------------------
001220
001230     PERFORM 1000-INICIO      THRU FIN-1000.
001240     PERFORM 2000-VALIDO      THRU FIN-2000.
001250
001260     IF VALFECHA-ES-VALIDA
001270        PERFORM 3000-CALCULO-SERIAL THRU FIN-3000
001280     END-IF.
001290
001300     IF WS-TRAZA-ACTIVADA
001310        PERFORM 9000-TRAZA        THRU FIN-9000
001320     END-IF.
001330
001340     GOBACK.
001350
001360 1000-INICIO.
001370*------------
001380
001390     MOVE 0                      TO VALFECHA-SERIAL.
001400     SET  VALFECHA-ES-VALIDA     TO TRUE.
001410     MOVE VALFECHA-FECHA         TO WS-FECHA-TRABAJO.
001420
001430     DIVIDE VALFECHA-FECHA BY 10000   GIVING WS-ANIO
001440                                      REMAINDER WS-MESDIA.
001450     DIVIDE WS-MESDIA     BY 100      GIVING WS-MES
001460                                      REMAINDER WS-DIA.
001470
001480 FIN-1000.
001490     EXIT.
001500
001510 2000-VALIDO.
001520*-------------
001530
001540     IF VALFECHA-FECHA = 0 OR VALFECHA-FECHA = SPACES
001550                           OR VALFECHA-FECHA = LOW-VALUES
001560        SET VALFECHA-ES-INVALIDA  TO TRUE
001570     END-IF.
001580
001590     IF VALFECHA-ES-VALIDA
001600     AND (WS-ANIO < 1900 OR WS-ANIO > 2099)
001610        SET VALFECHA-ES-INVALIDA  TO TRUE
001620     END-IF.
001630
001640     IF VALFECHA-ES-VALIDA
001650     AND (WS-MES  < 01   OR WS-MES  > 12)
001660        SET VALFECHA-ES-INVALIDA  TO TRUE
001670     END-IF.
001680
001690     IF VALFECHA-ES-VALIDA
001700        PERFORM 2100-ANIO-BISIESTO   THRU FIN-2100
001710        MOVE DIAS-DEL-MES(WS-MES)    TO WS-DIAS-MAX-MES
001720        IF WS-MES = 02 AND 88-ANIO-BISIESTO
001730           ADD 1                     TO WS-DIAS-MAX-MES
001740        END-IF
001750        IF WS-DIA < 01 OR WS-DIA > WS-DIAS-MAX-MES
001760           SET VALFECHA-ES-INVALIDA  TO TRUE
001770        END-IF
001780     END-IF.
001790
001800 FIN-2000.
001810     EXIT.
001820
001830 2100-ANIO-BISIESTO.
001840*-------------------
001850
001860     DIVIDE WS-ANIO BY 4   GIVING WS-D4   REMAINDER WS-RESTO-4.
001870     DIVIDE WS-ANIO BY 100 GIVING WS-D100 REMAINDER WS-RESTO-100.
001880     DIVIDE WS-ANIO BY 400 GIVING WS-D400 REMAINDER WS-RESTO-400.
001890
001900     IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0
001910                         OR  WS-RESTO-400 = 0)
001920        SET 88-ANIO-BISIESTO      TO TRUE
001930     ELSE
001940        SET 88-ANIO-NO-BISIESTO   TO TRUE
001950     END-IF.
001960
001970 FIN-2100.
001980     EXIT.
001990
002000 3000-CALCULO-SERIAL.
002010*---------------------
002020
002030     COMPUTE WS-ANIO-ANTERIOR = WS-ANIO - 1.
002040
002050     DIVIDE WS-ANIO-ANTERIOR BY 4   GIVING WS-D4.
002060     DIVIDE WS-ANIO-ANTERIOR BY 100 GIVING WS-D100.
002070     DIVIDE WS-ANIO-ANTERIOR BY 400 GIVING WS-D400.
002080
002090     COMPUTE VALFECHA-SERIAL = (WS-ANIO * 365) + WS-D4
002100                             - WS-D100 + WS-D400
002110                             + DIAS-ACUM-MES(WS-MES) + WS-DIA.
002120
002130     IF WS-MES > 02 AND 88-ANIO-BISIESTO
002140        ADD 1                     TO VALFECHA-SERIAL
002150     END-IF.
002160
002170 FIN-3000.
002180     EXIT.
002190
002200 9000-TRAZA.
002210*------------
002220* RUTINA DE TRAZA POR CONSOLA - SE ACTIVA PONIENDO EL SWITCH
002230* UPSI-0 EN 1 EN LA JCL DEL PROCESO QUE LLAMA. USO EXCLUSIVO
002240* DE PUESTA A PUNTO, NO SE DEJA ACTIVO EN PRODUCCION NORMAL.
002250*------------
002260     DISPLAY 'VALFECHA - ANIO/MES/DIA: '
002270             WS-FT-ANIO '/' WS-FT-MES '/' WS-FT-DIA
002280             ' VALIDA: ' VALFECHA-VALIDA
002290             ' SERIAL: ' VALFECHA-SERIAL.
002300
002310 FIN-9000.
002320     EXIT.
002330
002340 END PROGRAM VALFECHA.
