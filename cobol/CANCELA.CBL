000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.   CANCELA.
000130 AUTHOR.       E. PALMEYRO.
000140 INSTALLATION. HOTELES MIRAMAR - DPTO. SISTEMAS.
000150 DATE-WRITTEN. 15/02/1989.
000160 DATE-COMPILED.
000170 SECURITY.     USO INTERNO - NO DIVULGAR.
000180*-------------------------------------------------------------*
000190* RUTINA UNICA DE CANCELACION DEL SISTEMA DE HOSTELERIA.       *
000200* LA LLAMAN CLIMANT, HABMANT Y RESVMANT CUANDO UN OPEN, READ O *
000210* WRITE DEVUELVE UN FILE STATUS DISTINTO DE '00' O '10', PARA  *
000220* QUE EL MENSAJE DE CANCELACION SEA SIEMPRE EL MISMO EN TODOS  *
000230* LOS PROGRAMAS DEL SISTEMA.                                   *
000240*-------------------------------------------------------------*
000250* RECIBE EN WCANCELA EL NOMBRE DEL PROGRAMA, EL PARRAFO, EL    *
000260* RECURSO Y LA OPERACION QUE FALLARON, MAS EL FILE STATUS Y EL *
000270* TEXTO PROPIO DEL LLAMADOR; BUSCA LA DESCRIPCION DEL FILE     *
000280* STATUS EN LA TABLA DE ESTA RUTINA Y LA MUESTRA POR CONSOLA   *
000290* JUNTO CON LOS DEMAS DATOS ANTES DE TERMINAR EL PROCESO.      *
000300*-------------------------------------------------------------*
000310* HISTORIA DE CAMBIOS                                          *
000320* 15/02/1989 EP   VERSION INICIAL, TOMANDO COMO BASE EL        *
000330*                 LISTADO DE FILE STATUS DE LA RUTINA DE       *
000340*                 CANCELACION GENERAL DE ESTA CASA.            *
000350* 09/09/1990 EP   SE AGREGA FECHA Y HORA AL ENCABEZADO DEL     *
000360*                 MENSAJE PARA FACILITAR EL SEGUIMIENTO EN     *
000370*                 LA CONSOLA DE OPERACION (TICKET SIS-1990-021)*
000380* 11/11/1998 EP   REVISION Y2K - EL ANIO DE WS-FECHA-ABEND SE  *
000390*                 TOMA DIRECTAMENTE DE ACCEPT FROM DATE CON 4  *
000400*                 DIGITOS (TICKET SIS-1998-044).               *
000410*-------------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430*-------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 DATA DIVISION.
000490*-------------------------------------------------------------*
000500 WORKING-STORAGE SECTION.
000510*-------------------------------------------------------------*
000520 77  WS-SW-ENCONTRADO                 PIC X     VALUE 'N'.
000530     88 88-ENCONTRADO-SI                         VALUE 'S'.
000540     88 88-ENCONTRADO-NO                         VALUE 'N'.
000550
000560 77  WS-MENSAJE-DEFECTO                PIC X(30)
000570     VALUE 'FILE STATUS NO CATALOGADO'.
000580 01  WS-MENSAJE-FINAL                 PIC X(30) VALUE ' '.
000590
000600*---------------------------------------------------------------*
000610* FECHA Y HORA DE LA CANCELACION, PARA EL ENCABEZADO DEL MENSAJE*
000620* (SIN FUNCTION CURRENT-DATE, VIA ACCEPT FROM DATE/TIME, VER    *
000630* TICKET SIS-1998-044).                                         *
000640*---------------------------------------------------------------*
000650 01  WS-FECHA-ABEND                   PIC 9(08) VALUE ZEROS.
000660 01  WS-FECHA-ABEND-R REDEFINES WS-FECHA-ABEND.
000670     05 WS-FA-ANIO                    PIC 9(04).
000680     05 WS-FA-MES                     PIC 9(02).
000690     05 WS-FA-DIA                     PIC 9(02).
000700 01  WS-HORA-ABEND                    PIC 9(08) VALUE ZEROS.
000710 01  WS-HORA-ABEND-R REDEFINES WS-HORA-ABEND.
000720     05 WS-HA-HS                      PIC 9(02).
000730     05 WS-HA-MS                      PIC 9(02).
000740     05 WS-HA-SS                      PIC 9(02).
000750     05 FILLER                        PIC 9(02).
000760
000770*---------------------------------------------------------------*
000780* TABLA DE DESCRIPCIONES DE FILE STATUS, ORDENADA POR CODIGO    *
000790* PARA PODER UBICARLA CON SEARCH ALL (MISMO RECURSO DE TABLA    *
000800* LITERAL QUE USAN VALFECHA Y CLIMANT DE ESTA CASA).            *
000810*---------------------------------------------------------------*
000820 01  TABLA-ESTADOS-INICIAL.
000830     03 FILLER         PIC X(02) VALUE '00'.
000840     03 FILLER         PIC X(20) VALUE 'OPERACION CORRECTA'.
000850     03 FILLER         PIC X(02) VALUE '02'.
000860     03 FILLER         PIC X(20) VALUE 'CLAVE DUPLICADA'.
000870     03 FILLER         PIC X(02) VALUE '04'.
000880     03 FILLER         PIC X(20) VALUE 'REGISTRO INCOMPLETO'.
000890     03 FILLER         PIC X(02) VALUE '05'.
000900     03 FILLER         PIC X(20) VALUE 'OPEN OK SIN DATOS'.
000910     03 FILLER         PIC X(02) VALUE '07'.
000920     03 FILLER         PIC X(20) VALUE 'SOPORTE SIN UNIDAD'.
000930     03 FILLER         PIC X(02) VALUE '10'.
000940     03 FILLER         PIC X(20) VALUE 'FIN DE ARCHIVO'.
000950     03 FILLER         PIC X(02) VALUE '14'.
000960     03 FILLER         PIC X(20) VALUE 'CLAVE FUERA DE RANGO'.
000970     03 FILLER         PIC X(02) VALUE '21'.
000980     03 FILLER         PIC X(20) VALUE 'CLAVE NO VALIDA'.
000990     03 FILLER         PIC X(02) VALUE '22'.
001000     03 FILLER         PIC X(20) VALUE 'CLAVE YA EXISTENTE'.
001010     03 FILLER         PIC X(02) VALUE '23'.
001020     03 FILLER         PIC X(20) VALUE 'CLAVE NO EXISTENTE'.
001030     03 FILLER         PIC X(02) VALUE '30'.
001040     03 FILLER         PIC X(20) VALUE 'ERROR PERMANENTE E/S'.
001050     03 FILLER         PIC X(02) VALUE '31'.
001060     03 FILLER         PIC X(20) VALUE 'NOMBRE INCONSISTENTE'.
001070     03 FILLER         PIC X(02) VALUE '34'.
001080     03 FILLER         PIC X(20) VALUE 'VIOLA LIMITE ARCHIVO'.
001090     03 FILLER         PIC X(02) VALUE '35'.
001100     03 FILLER         PIC X(20) VALUE 'ARCH NO ENCONTRADO'.
001110     03 FILLER         PIC X(02) VALUE '37'.
001120     03 FILLER         PIC X(20) VALUE 'PERMISO DENEGADO'.
001130     03 FILLER         PIC X(02) VALUE '38'.
001140     03 FILLER         PIC X(20) VALUE 'ARCHIVO CON LOCK'.
001150     03 FILLER         PIC X(02) VALUE '39'.
001160     03 FILLER         PIC X(20) VALUE 'CONFLICTO ATRIBUTOS'.
001170     03 FILLER         PIC X(02) VALUE '41'.
001180     03 FILLER         PIC X(20) VALUE 'ARCHIVO YA ABIERTO'.
001190     03 FILLER         PIC X(02) VALUE '42'.
001200     03 FILLER         PIC X(20) VALUE 'ARCHIVO NO ABIERTO'.
001210     03 FILLER         PIC X(02) VALUE '43'.
001220     03 FILLER         PIC X(20) VALUE 'READ NO EFECTUADO'.
001230     03 FILLER         PIC X(02) VALUE '44'.
001240     03 FILLER         PIC X(20) VALUE 'DESBORDE REGISTRO'.
001250     03 FILLER         PIC X(02) VALUE '46'.
001260     03 FILLER         PIC X(20) VALUE 'ERROR DE LECTURA'.
001270     03 FILLER         PIC X(02) VALUE '47'.
001280     03 FILLER         PIC X(20) VALUE 'ENTRADA DENEGADA'.
001290     03 FILLER         PIC X(02) VALUE '48'.
001300     03 FILLER         PIC X(20) VALUE 'SALIDA DENEGADA'.
001310     03 FILLER         PIC X(02) VALUE '49'.
001320     03 FILLER         PIC X(20) VALUE 'E/S DENEGADA'.
001330     03 FILLER         PIC X(02) VALUE '51'.
001340     03 FILLER         PIC X(20) VALUE 'REGISTRO BLOQUEADO'.
001350     03 FILLER         PIC X(02) VALUE '52'.
001360     03 FILLER         PIC X(20) VALUE 'FIN DE PAGINA'.
001370     03 FILLER         PIC X(02) VALUE '57'.
001380     03 FILLER         PIC X(20) VALUE 'ERROR DE LINAGE'.
001390     03 FILLER         PIC X(02) VALUE '61'.
001400     03 FILLER         PIC X(20) VALUE 'FALLA COMPARTICION'.
001410     03 FILLER         PIC X(02) VALUE '91'.
001420     03 FILLER         PIC X(20) VALUE 'ARCH NO DISPONIBLE'.
001430 01  TABLA-ESTADOS REDEFINES TABLA-ESTADOS-INICIAL.
001440     03 TE-ENTRY OCCURS 30 TIMES
001450               ASCENDING KEY IS TE-CODIGO
001460               INDEXED BY IDX-TE.
001470        05 TE-CODIGO        PIC X(02).
001480        05 TE-DESCRIPCION   PIC X(20).
001490
001500*-------------------------------------------------------------*
001510 LINKAGE SECTION.
001520*-------------------------------------------------------------*
001530* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
001540
001550 COPY WCANCELA.
001560
001570*-------------------------------------------------------------*
001580 PROCEDURE DIVISION USING WCANCELA.
001590*-------------------------------------------------------------*
001600
001610 0000-CUERPO-PRINCIPAL.
001620*----------------------
001630
001640     PERFORM 1000-INICIO          THRU FIN-1000.
001650     PERFORM 2000-BUSCO-ESTADO    THRU FIN-2000.
001660     PERFORM 3000-IMPRIMO-CANCELACION THRU FIN-3000.
001670
001680     GOBACK.
001690
001700 1000-INICIO.
001710*------------
001720
001730     ACCEPT WS-FECHA-ABEND         FROM DATE YYYYMMDD.
001740     ACCEPT WS-HORA-ABEND          FROM TIME.
001750
001760     MOVE WS-MENSAJE-DEFECTO       TO WS-MENSAJE-FINAL.
001770
001780 FIN-1000.
001790     EXIT.
001800
001810 2000-BUSCO-ESTADO.
001820*--------------------
001830
001840     SET  88-ENCONTRADO-NO         TO TRUE.
001850     SET  IDX-TE                   TO 1.
001860
001870     SEARCH ALL TE-ENTRY
001880        AT END
001890           SET 88-ENCONTRADO-NO    TO TRUE
001900        WHEN TE-CODIGO(IDX-TE) = WCANCELA-CODRET(1:2)
001910           SET 88-ENCONTRADO-SI    TO TRUE
001920     END-SEARCH.
001930
001940     IF 88-ENCONTRADO-SI
001950        MOVE TE-DESCRIPCION(IDX-TE) TO WS-MENSAJE-FINAL
001960     END-IF.
001970
001980 FIN-2000.
001990     EXIT.
002000
002010 3000-IMPRIMO-CANCELACION.
002020*---------------------------
002030
002040     DISPLAY ' '.
002050     DISPLAY '************************************************'.
002060     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA  *****'.
002070     DISPLAY '************************************************'.
002080     DISPLAY '* FECHA         : ' WS-FA-DIA '/' WS-FA-MES '/'
002090             WS-FA-ANIO.
002100     DISPLAY '* HORA          : ' WS-HA-HS ':' WS-HA-MS
002110             ':' WS-HA-SS.
002120     DISPLAY '* PROGRAMA      : ' WCANCELA-PROGRAMA.
002130     DISPLAY '* PARRAFO       : ' WCANCELA-PARRAFO.
002140     DISPLAY '* RECURSO       : ' WCANCELA-RECURSO.
002150     DISPLAY '* OPERACION     : ' WCANCELA-OPERACION.
002160     DISPLAY '* FILE STATUS   : ' WCANCELA-CODRET.
002170     DISPLAY '* DESCRIPCION   : ' WS-MENSAJE-FINAL.
002180     DISPLAY '* MENSAJE ORIGEN: ' WCANCELA-MENSAJE.
002190     DISPLAY '************************************************'.
002200     DISPLAY '*            SE CANCELA EL PROCESO            *'.
002210     DISPLAY '************************************************'.
002220
002230 FIN-3000.
002240     EXIT.
002250
002260 END PROGRAM CANCELA.
