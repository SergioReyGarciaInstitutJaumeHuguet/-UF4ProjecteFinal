000100 IDENTIFICATION DIVISION.
000110*-----------------------
000120 PROGRAM-ID.   HABMANT.
000130 AUTHOR.       EDUARDO PALMEYRO.
000140 INSTALLATION. HOTELES MIRAMAR - DPTO. SISTEMAS.
000150 DATE-WRITTEN. 10/03/1989.
000160 DATE-COMPILED.
000170 SECURITY.     USO INTERNO - NO DIVULGAR.
000180*-------------------------------------------------------------*
000190* ESTE PROGRAMA REALIZA EL ALTA, BAJA, MODIFICACION Y LISTADO  *
000200* DE HABITACIONES DEL SISTEMA DE RESERVAS DE HOTELES MIRAMAR.  *
000210* SE LEE EL ARCHIVO DE NOVEDADES DE HABITACIONES (HABNOV) EN   *
000220* EL ORDEN DE LLEGADA Y SE APLICA CADA NOVEDAD CONTRA LA TABLA *
000230* DE HABITACIONES CARGADA EN MEMORIA DESDE EL MAESTRO VIGENTE. *
000240* AL FINALIZAR SE GRABA EL MAESTRO NUEVO EN EL MISMO ORDEN.    *
000250*-------------------------------------------------------------*
000260* LA TABLA EN MEMORIA SE MANTIENE ORDENADA POR NUMERO DE       *
000270* HABITACION CON EL MISMO RECURSO DE TABLA ASCENDENTE EN       *
000280* MEMORIA QUE SE USA EN ESTA CASA: SE AGREGA LA HABITACION     *
000290* NUEVA AL FINAL Y SE REORDENA POR EL METODO DEL BURBUJEO      *
000300* HASTA QUE NO HAYA MAS CAMBIOS, YA QUE EL NUMERO DE HABITACION*
000310* NO ES CORRELATIVO COMO EL ID DE CLIENTE (LO ASIGNA RECEPCION,*
000320* NO EL SISTEMA).                                              *
000330*-------------------------------------------------------------*
000340* POR CADA NOVEDAD LEIDA SE VALIDA:                            *
000350*    - CODIGO DE FUNCION VALIDO (A-ALTA / D-BAJA / U-MODIF. /  *
000360*      L-LISTA TODAS / V-LISTA LIBRES)                         *
000370*    - EN ALTA Y MODIFICACION: PRECIO POR NOCHE MAYOR A CERO   *
000380*    - EN ALTA: NUMERO DE HABITACION NO DEBE EXISTIR YA         *
000390*    - EN BAJA Y MODIFICACION: LA HABITACION DEBE EXISTIR      *
000400*-------------------------------------------------------------*
000410* HISTORIA DE CAMBIOS                                          *
000420* 10/03/1989 EP   VERSION INICIAL, CON TABLA EN MEMORIA        *
000430*                 ORDENADA POR BURBUJEO.                       *
000440* 22/07/1990 EP   SE AGREGA VALIDACION DE PRECIO > 0 EN ALTA Y *
000450*                 MODIFICACION A PEDIDO DE ADMINISTRACION      *
000460*                 (TICKET SIS-1990-014).                       *
000470* 03/05/1992 EP   LA MODIFICACION TAMBIEN PUEDE CAMBIAR EL     *
000480*                 ESTADO DE DISPONIBILIDAD (SIS-1992-031).     *
000490* 11/11/1998 EP   REVISION Y2K - SE REEMPLAZA FUNCTION         *
000500*                 CURRENT-DATE POR ACCEPT FROM DATE YYYYMMDD   *
000510*                 EN LOS TITULOS DE LISTADO (SIS-1998-044).    *
000520* 14/01/2002 RTB  SE AGREGA LISTADO DE HABITACIONES LIBRES     *
000530*                 (FUNCION V) A PEDIDO DE RECEPCION            *
000540*                 (TICKET SIS-2002-003).                       *
000550* 09/03/2005 MMG  EN EL LISTADO, EL PRECIO POR NOCHE SE VENIA  *
000560*                 EDITANDO CON WS-CANT-ED (PENSADO PARA        *
000570*                 CANTIDADES ENTERAS); AL NO USAR ESTA CASA    *
000580*                 DECIMAL-POINT IS COMMA EL PUNTO CORTABA LAS  *
000590*                 DECENAS/CENTENAS DE PRECIOS DE 4 O MAS        *
000600*                 CIFRAS. SE AGREGA WS-PRECIO-ED PROPIO PARA    *
000610*                 EL PRECIO Y WS-CANT-ED QUEDA SOLO PARA LOS    *
000620*                 CONTADORES DE LA HOJA DE CONTROL, SIN PUNTO   *
000630*                 DECIMAL (TICKET SIS-2005-008).                *
000640*-------------------------------------------------------------*
000650 ENVIRONMENT DIVISION.
000660*-------------------------------------------------------------*
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700
000710 INPUT-OUTPUT SECTION.
000720*-------------------------------------------------------------*
000730 FILE-CONTROL.
000740
000750     SELECT HABNOV           ASSIGN       TO HABNOV
000760                             ORGANIZATION IS LINE SEQUENTIAL
000770                             FILE STATUS  IS FS-HABNOV.
000780
000790     SELECT HABVIEJO         ASSIGN       TO HABVIEJO
000800                             ORGANIZATION IS LINE SEQUENTIAL
000810                             FILE STATUS  IS FS-HABVIEJO.
000820
000830     SELECT HABNUEVO         ASSIGN       TO HABNUEVO
000840                             ORGANIZATION IS LINE SEQUENTIAL
000850                             FILE STATUS  IS FS-HABNUEVO.
000860
000870     SELECT LISTADO          ASSIGN       TO LISTADO
000880                             ORGANIZATION IS LINE SEQUENTIAL
000890                             FILE STATUS  IS FS-LISTADO.
000900
000910 DATA DIVISION.
000920*-------------------------------------------------------------*
000930 FILE SECTION.
000940
000950 FD  HABNOV
000960     RECORDING MODE IS F.
000970 01  REG-HABNOV-FD                    PIC X(80).
000980
000990 FD  HABVIEJO
001000     RECORDING MODE IS F.
001010 01  REG-HABVIEJO-FD                  PIC X(34).
001020
001030 FD  HABNUEVO
001040     RECORDING MODE IS F.
001050 01  REG-HABNUEVO-FD                  PIC X(34).
001060
001070 FD  LISTADO
001080     RECORDING MODE IS F.
001090 01  REG-LISTADO-FD                   PIC X(162).
001100
001110 WORKING-STORAGE SECTION.
001120*-------------------------------------------------------------*
001130 77  CTE-PROGRAMA                     PIC X(20) VALUE 'HABMANT'.
001140
001150 77  FS-HABNOV                        PIC X(02) VALUE ' '.
001160     88 88-FS-HABNOV-OK                          VALUE '00'.
001170     88 88-FS-HABNOV-EOF                         VALUE '10'.
001180
001190 77  FS-HABVIEJO                      PIC X(02) VALUE ' '.
001200     88 88-FS-HABVIEJO-OK                        VALUE '00'.
001210     88 88-FS-HABVIEJO-EOF                       VALUE '10'.
001220
001230 77  FS-HABNUEVO                      PIC X(02) VALUE ' '.
001240     88 88-FS-HABNUEVO-OK                        VALUE '00'.
001250
001260 77  FS-LISTADO                       PIC X(02) VALUE ' '.
001270     88 88-FS-LISTADO-OK                         VALUE '00'.
001280
001290 77  WS-OPEN-HABNOV                   PIC X     VALUE 'N'.
001300     88 88-OPEN-HABNOV-SI                        VALUE 'S'.
001310     88 88-OPEN-HABNOV-NO                        VALUE 'N'.
001320 77  WS-OPEN-HABVIEJO                 PIC X     VALUE 'N'.
001330     88 88-OPEN-HABVIEJO-SI                      VALUE 'S'.
001340     88 88-OPEN-HABVIEJO-NO                      VALUE 'N'.
001350 77  WS-OPEN-HABNUEVO                 PIC X     VALUE 'N'.
001360     88 88-OPEN-HABNUEVO-SI                      VALUE 'S'.
001370     88 88-OPEN-HABNUEVO-NO                      VALUE 'N'.
001380 77  WS-OPEN-LISTADO                  PIC X     VALUE 'N'.
001390     88 88-OPEN-LISTADO-SI                       VALUE 'S'.
001400     88 88-OPEN-LISTADO-NO                       VALUE 'N'.
001410
001420 77  WS-PARRAFO                       PIC X(50) VALUE ' '.
001430 77  WS-MJE-ERROR                     PIC X(40) VALUE ' '.
001440
001450 77  WS-LEIDOS-HABNOV                 PIC 9(07) COMP VALUE 0.
001460 77  WS-CARGADOS-HABVIEJO             PIC 9(07) COMP VALUE 0.
001470 77  WS-GRABADOS-HABNUEVO             PIC 9(07) COMP VALUE 0.
001480 77  WS-GRABADOS-LISTADO              PIC 9(07) COMP VALUE 0.
001490
001500 77  WS-CANT-ALTAS                    PIC 9(07) COMP VALUE 0.
001510 77  WS-CANT-BAJAS                    PIC 9(07) COMP VALUE 0.
001520 77  WS-CANT-MODIFICACIONES           PIC 9(07) COMP VALUE 0.
001530 77  WS-CANT-ERRONEOS                 PIC 9(07) COMP VALUE 0.
001540 77  WS-CANT-ED                       PIC ZZZ,ZZZ,ZZ9.
001550 77  WS-PRECIO-ED                     PIC ZZ,ZZ9.99.
001560
001570 77  WS-HABNOV-ERROR                  PIC X     VALUE 'N'.
001580     88 88-HABNOV-ERROR-SI                       VALUE 'S'.
001590     88 88-HABNOV-ERROR-NO                       VALUE 'N'.
001600
001610 77  WS-HOJA                          PIC 9(03) COMP VALUE 0.
001620 77  WS-HOJA-ED                       PIC ZZ9.
001630 77  WS-LINEA                         PIC 9(03) COMP VALUE 80.
001640 77  WCN-LINEAS-MAX                   PIC 9(03) COMP VALUE 55.
001650 77  WCN-MAX-HABITACIONES             PIC 9(04) COMP VALUE 2000.
001660 77  WS-CANT-TABLA-HABITACIONES       PIC 9(04) COMP VALUE 0.
001670 77  IDX-HAB2                         INDEX.
001680 77  WS-SW-ENCONTRADO                 PIC X     VALUE 'N'.
001690     88 88-ENCONTRADO-SI                         VALUE 'S'.
001700     88 88-ENCONTRADO-NO                         VALUE 'N'.
001710 77  WS-SW-HUBO-CAMBIO                PIC X     VALUE 'N'.
001720     88 88-HUBO-CAMBIO-SI                        VALUE 'S'.
001730     88 88-HUBO-CAMBIO-NO                        VALUE 'N'.
001740 77  WS-SW-SOLO-LIBRES                PIC X     VALUE 'N'.
001750     88 88-SOLO-LIBRES-SI                        VALUE 'S'.
001760     88 88-SOLO-LIBRES-NO                        VALUE 'N'.
001770
001780 77  WS-ROOM-NUM-ED                   PIC ZZZZ9.
001790 01  WT-VECTOR-TEMP.
001800     05 WT-VT-ROOM-NUMBER             PIC 9(05).
001810     05 WT-VT-ROOM-TYPE               PIC X(20).
001820     05 WT-VT-PRICE-NIGHT             PIC S9(05)V99.
001830     05 WT-VT-AVAILABLE               PIC X(01).
001840
001850*---------------------------------------------------------------*
001860* VISTA ALFA DE UN NUMERO DE HABITACION, PARA ARMAR MENSAJES DE *
001870* CANCELACION SIN TENER QUE EDITAR EL CAMPO NUMERICO.           *
001880*---------------------------------------------------------------*
001890 01  WS-ROOM-NUM-NUM                  PIC 9(05) VALUE 0.
001900 01  WS-ROOM-NUM-ALFA REDEFINES WS-ROOM-NUM-NUM PIC X(05).
001910
001920*---------------------------------------------------------------*
001930* FECHA DE PROCESO, PARA EL TITULO DEL LISTADO (SIN FUNCTION    *
001940* CURRENT-DATE, VIA ACCEPT FROM DATE YYYYMMDD - VER SIS-1998-44)*
001950*---------------------------------------------------------------*
001960 01  WS-FECHA-TRABAJO                 PIC 9(08) VALUE ZEROS.
001970 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
001980     05 WS-FT-ANIO                    PIC 9(04).
001990     05 WS-FT-MES                     PIC 9(02).
002000     05 WS-FT-DIA                     PIC 9(02).
002010 01  WS-HORA-TRABAJO                  PIC 9(08) VALUE ZEROS.
002020 01  WS-HORA-TRABAJO-R REDEFINES WS-HORA-TRABAJO.
002030     05 WS-HT-HS                      PIC 9(02).
002040     05 WS-HT-MS                      PIC 9(02).
002050     05 WS-HT-SS                      PIC 9(02).
002060     05 FILLER                        PIC 9(02).
002070
002080*---------------------------------------------------------------*
002090* DESCRIPCION DE LA FUNCION, PARA EL RENGLON DE TOTALES DE      *
002100* CONTROL DEL LISTADO (MISMO RECURSO DE TABLA LITERAL QUE SE    *
002110* USA EN EL METODO DE ORDENAMIENTO POR BURBUJEO DE ESTA CASA).  *
002120*---------------------------------------------------------------*
002130 01  TABLA-FUNCIONES-INICIAL.
002140     03 FILLER               PIC X(14) VALUE 'ALTAS'.
002150     03 FILLER               PIC X(14) VALUE 'BAJAS'.
002160     03 FILLER               PIC X(14) VALUE 'MODIFICACIONES'.
002170     03 FILLER               PIC X(14) VALUE 'ERRONEOS'.
002180 01  TABLA-FUNCIONES REDEFINES TABLA-FUNCIONES-INICIAL.
002190     03 DESC-FUNCION                  PIC X(14) OCCURS 4 TIMES.
002200
002210*---------------------------------------------------------------*
002220* TABLA DE HABITACIONES EN MEMORIA, CARGADA DESDE EL MAESTRO    *
002230* VIGENTE AL PRINCIPIO DEL PROCESO Y VOLCADA AL MAESTRO NUEVO   *
002240* AL FINAL. SE AGREGA AL FINAL Y SE REORDENA POR BURBUJEO       *
002250* (VER 20320-ORDENO-TABLA) PORQUE EL NUMERO DE HABITACION NO    *
002260* ES CORRELATIVO COMO EL ID DE CLIENTE.                         *
002270*---------------------------------------------------------------*
002280 01  WS-TABLA-HABITACIONES.
002290     05 WS-TABLA-HAB-ENTRY OCCURS 2000 TIMES
002300               ASCENDING KEY IS TH-ROOM-NUMBER
002310               INDEXED BY IDX-THAB.
002320        10 TH-ROOM-NUMBER             PIC 9(05).
002330        10 TH-ROOM-TYPE               PIC X(20).
002340        10 TH-PRICE-NIGHT             PIC S9(05)V99.
002350        10 TH-AVAILABLE               PIC X(01).
002360           88 TH-AVAILABLE-SI                   VALUE 'Y'.
002370           88 TH-AVAILABLE-NO                   VALUE 'N'.
002380
002390*-----------------------------------------------
002400* DEFINICION DEL ARCHIVO DE NOVEDADES DE HABITACION
002410*-----------------------------------------------
002420 COPY WHABNOV.
002430
002440*-----------------------------------------------
002450* DEFINICION DEL REGISTRO DE MAESTRO DE HABITACIONES
002460*-----------------------------------------------
002470 COPY WHABIT.
002480
002490*------------------------------------
002500* DEFINICION DE LINEA DE IMPRESION
002510*------------------------------------
002520 COPY WLINEA132.
002530
002540*---------------------------------------------------
002550* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
002560*---------------------------------------------------
002570 COPY WCANCELA.
002580
002590 PROCEDURE DIVISION.
002600*-------------------------------------------------------------*
002610
002620 00000-CUERPO-PRINCIPAL.
002630*--------------------------
002640
002650     PERFORM 10000-INICIO          THRU FIN-10000.
002660
002670     PERFORM 20000-PROCESO         THRU FIN-20000
002680       UNTIL 88-FS-HABNOV-EOF.
002690
002700     PERFORM 30000-FINALIZO        THRU FIN-30000.
002710
002720     STOP RUN.
002730
002740 10000-INICIO.
002750*---------------
002760
002770     INITIALIZE WCANCELA.
002780     MOVE CTE-PROGRAMA              TO WCANCELA-PROGRAMA.
002790
002800     ACCEPT WS-FECHA-TRABAJO        FROM DATE YYYYMMDD.
002810     ACCEPT WS-HORA-TRABAJO         FROM TIME.
002820
002830     PERFORM 10100-ABRO-ARCHIVOS    THRU FIN-10100.
002840     PERFORM 10150-CARGO-TABLA      THRU FIN-10150.
002850     PERFORM 10200-1RA-LECTURA-HABNOV THRU FIN-10200.
002860
002870 FIN-10000.
002880     EXIT.
002890
002900 10100-ABRO-ARCHIVOS.
002910*-----------------------
002920
002930     MOVE '10100-ABRO-ARCHIVOS'     TO WS-PARRAFO.
002940
002950     OPEN INPUT  HABNOV.
002960     EVALUATE TRUE
002970         WHEN 88-FS-HABNOV-OK
002980              SET 88-OPEN-HABNOV-SI TO TRUE
002990         WHEN OTHER
003000              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
003010              MOVE 'HABNOV   '      TO WCANCELA-RECURSO
003020              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION
003030              MOVE FS-HABNOV        TO WCANCELA-CODRET
003040              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
003050              PERFORM 99999-CANCELO THRU FIN-99999
003060     END-EVALUATE.
003070
003080     OPEN INPUT  HABVIEJO.
003090     EVALUATE TRUE
003100         WHEN 88-FS-HABVIEJO-OK
003110              SET 88-OPEN-HABVIEJO-SI TO TRUE
003120         WHEN OTHER
003130              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
003140              MOVE 'HABVIEJO '      TO WCANCELA-RECURSO
003150              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION
003160              MOVE FS-HABVIEJO      TO WCANCELA-CODRET
003170              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
003180              PERFORM 99999-CANCELO THRU FIN-99999
003190     END-EVALUATE.
003200
003210     OPEN OUTPUT HABNUEVO.
003220     EVALUATE TRUE
003230         WHEN 88-FS-HABNUEVO-OK
003240              SET 88-OPEN-HABNUEVO-SI TO TRUE
003250         WHEN OTHER
003260              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
003270              MOVE 'HABNUEVO '      TO WCANCELA-RECURSO
003280              MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION
003290              MOVE FS-HABNUEVO      TO WCANCELA-CODRET
003300              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
003310              PERFORM 99999-CANCELO THRU FIN-99999
003320     END-EVALUATE.
003330
003340     OPEN OUTPUT LISTADO.
003350     EVALUATE TRUE
003360         WHEN 88-FS-LISTADO-OK
003370              SET 88-OPEN-LISTADO-SI TO TRUE
003380         WHEN OTHER
003390              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
003400              MOVE 'LISTADO  '      TO WCANCELA-RECURSO
003410              MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION
003420              MOVE FS-LISTADO       TO WCANCELA-CODRET
003430              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE
003440              PERFORM 99999-CANCELO THRU FIN-99999
003450     END-EVALUATE.
003460
003470 FIN-10100.
003480     EXIT.
003490
003500 10150-CARGO-TABLA.
003510*--------------------
003520
003530     MOVE '10150-CARGO-TABLA'       TO WS-PARRAFO.
003540     SET  IDX-THAB                  TO 1.
003550
003560     PERFORM 10160-READ-HABVIEJO    THRU FIN-10160
003570       UNTIL 88-FS-HABVIEJO-EOF.
003580
003590 FIN-10150.
003600     EXIT.
003610
003620 10160-READ-HABVIEJO.
003630*-----------------------
003640
003650     READ HABVIEJO INTO WHABIT-MASTER.
003660
003670     EVALUATE TRUE
003680         WHEN 88-FS-HABVIEJO-OK
003690              ADD 1                 TO WS-CARGADOS-HABVIEJO
003700              ADD 1                 TO WS-CANT-TABLA-HABITACIONES
003710              MOVE HAB-ROOM-NUMBER  TO TH-ROOM-NUMBER(IDX-THAB)
003720              MOVE HAB-ROOM-TYPE    TO TH-ROOM-TYPE(IDX-THAB)
003730              MOVE HAB-PRICE-NIGHT  TO TH-PRICE-NIGHT(IDX-THAB)
003740              MOVE HAB-AVAILABLE    TO TH-AVAILABLE(IDX-THAB)
003750              SET  IDX-THAB UP BY 1
003760         WHEN 88-FS-HABVIEJO-EOF
003770              CONTINUE
003780         WHEN OTHER
003790              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
003800              MOVE 'HABVIEJO '      TO WCANCELA-RECURSO
003810              MOVE 'READ' TO WCANCELA-OPERACION
003820              MOVE FS-HABVIEJO      TO WCANCELA-CODRET
003830              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
003840              PERFORM 99999-CANCELO THRU FIN-99999
003850     END-EVALUATE.
003860
003870 FIN-10160.
003880     EXIT.
003890
003900 10200-1RA-LECTURA-HABNOV.
003910*----------------------------
003920
003930     PERFORM 11000-READ-HABNOV      THRU FIN-11000.
003940
003950 FIN-10200.
003960     EXIT.
003970
003980 11000-READ-HABNOV.
003990*--------------------
004000
004010     MOVE '11000-READ-HABNOV'       TO WS-PARRAFO.
004020
004030     READ HABNOV INTO WHABNOV-TRANS.
004040
004050     EVALUATE TRUE
004060         WHEN 88-FS-HABNOV-OK
004070              ADD 1                 TO WS-LEIDOS-HABNOV
004080         WHEN 88-FS-HABNOV-EOF
004090              CONTINUE
004100         WHEN OTHER
004110              MOVE WS-PARRAFO       TO WCANCELA-PARRAFO
004120              MOVE 'HABNOV   '      TO WCANCELA-RECURSO
004130              MOVE 'READ' TO WCANCELA-OPERACION
004140              MOVE FS-HABNOV        TO WCANCELA-CODRET
004150              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE
004160              PERFORM 99999-CANCELO THRU FIN-99999
004170     END-EVALUATE.
004180
004190 FIN-11000.
004200     EXIT.
004210
004220 20000-PROCESO.
004230*----------------
004240
004250     IF NOT 88-FS-HABNOV-EOF
004260        PERFORM 20100-VALIDO-NOVEDAD     THRU FIN-20100
004270
004280        IF 88-HABNOV-ERROR-NO
004290           PERFORM 20200-ACTUALIZO-TABLA THRU FIN-20200
004300        ELSE
004310           ADD 1                         TO WS-CANT-ERRONEOS
004320        END-IF
004330
004340        PERFORM 11000-READ-HABNOV        THRU FIN-11000
004350     END-IF.
004360
004370 FIN-20000.
004380     EXIT.
004390
004400 20100-VALIDO-NOVEDAD.
004410*-------------------------
004420
004430     MOVE ' '                       TO WS-MJE-ERROR.
004440     SET  88-HABNOV-ERROR-NO        TO TRUE.
004450
004460     EVALUATE TRUE
004470         WHEN HABNOV-ES-ALTA
004480         WHEN HABNOV-ES-BAJA
004490         WHEN HABNOV-ES-MODIFICACION
004500         WHEN HABNOV-ES-LISTA-TODAS
004510         WHEN HABNOV-ES-LISTA-LIBRES
004520              CONTINUE
004530         WHEN OTHER
004540              SET  88-HABNOV-ERROR-SI  TO TRUE
004550              MOVE 'CODIGO DE FUNCION INVALIDO (A/D/U/L/V)'
004560                TO WS-MJE-ERROR
004570     END-EVALUATE.
004580
004590     IF  88-HABNOV-ERROR-NO
004600     AND (HABNOV-ES-BAJA OR HABNOV-ES-MODIFICACION)
004610     AND HABNOV-ROOM-NUMBER NOT NUMERIC
004620         SET  88-HABNOV-ERROR-SI     TO TRUE
004630         MOVE 'NUMERO DE HABITACION NO NUMERICO'
004640           TO WS-MJE-ERROR
004650     END-IF.
004660
004670     IF  88-HABNOV-ERROR-NO
004680     AND (HABNOV-ES-ALTA OR HABNOV-ES-MODIFICACION)
004690     AND HABNOV-PRICE-NIGHT NOT > 0
004700         SET  88-HABNOV-ERROR-SI     TO TRUE
004710         MOVE 'PRECIO POR NOCHE DEBE SER MAYOR A CERO'
004720           TO WS-MJE-ERROR
004730     END-IF.
004740
004750 FIN-20100.
004760     EXIT.
004770
004780 20200-ACTUALIZO-TABLA.
004790*--------------------------
004800
004810     EVALUATE TRUE
004820         WHEN HABNOV-ES-ALTA
004830              PERFORM 20310-BUSCO-HABITACION  THRU FIN-20310
004840              IF 88-ENCONTRADO-SI
004850                 SET  88-HABNOV-ERROR-SI      TO TRUE
004860                 MOVE 'ALTA DE HABITACION YA EXISTENTE'
004870                   TO WS-MJE-ERROR
004880                 ADD 1                        TO WS-CANT-ERRONEOS
004890              ELSE
004900                 PERFORM 20300-ALTA-HABITACION THRU FIN-20300
004910              END-IF
004920
004930         WHEN HABNOV-ES-BAJA
004940              PERFORM 20310-BUSCO-HABITACION  THRU FIN-20310
004950              IF 88-ENCONTRADO-SI
004960                 PERFORM 20500-BAJA-HABITACION THRU FIN-20500
004970              ELSE
004980                 SET  88-HABNOV-ERROR-SI      TO TRUE
004990                 MOVE 'BAJA DE HABITACION INEXISTENTE'
005000                   TO WS-MJE-ERROR
005010                 ADD 1                        TO WS-CANT-ERRONEOS
005020              END-IF
005030
005040         WHEN HABNOV-ES-MODIFICACION
005050              PERFORM 20310-BUSCO-HABITACION  THRU FIN-20310
005060              IF 88-ENCONTRADO-SI
005070                 PERFORM 20400-MODIFICA-HABITACION THRU FIN-20400
005080              ELSE
005090                 SET  88-HABNOV-ERROR-SI      TO TRUE
005100                 MOVE 'MODIF. DE HABITACION INEXISTENTE'
005110                   TO WS-MJE-ERROR
005120                 ADD 1                        TO WS-CANT-ERRONEOS
005130              END-IF
005140
005150         WHEN HABNOV-ES-LISTA-TODAS
005160              SET  88-SOLO-LIBRES-NO         TO TRUE
005170              PERFORM 21000-LISTO-HABITACIONES THRU FIN-21000
005180
005190         WHEN HABNOV-ES-LISTA-LIBRES
005200              SET  88-SOLO-LIBRES-SI         TO TRUE
005210              PERFORM 21000-LISTO-HABITACIONES THRU FIN-21000
005220     END-EVALUATE.
005230
005240 FIN-20200.
005250     EXIT.
005260
005270 20300-ALTA-HABITACION.
005280*-----------------------
005290
005300     ADD 1                       TO WS-CANT-TABLA-HABITACIONES.
005310     SET  IDX-THAB TO WS-CANT-TABLA-HABITACIONES.
005320
005330     MOVE HABNOV-ROOM-NUMBER     TO TH-ROOM-NUMBER(IDX-THAB).
005340     MOVE HABNOV-ROOM-TYPE       TO TH-ROOM-TYPE(IDX-THAB).
005350     MOVE HABNOV-PRICE-NIGHT     TO TH-PRICE-NIGHT(IDX-THAB).
005360     SET  TH-AVAILABLE-SI(IDX-THAB)    TO TRUE.
005370
005380*    LA HABITACION SE AGREGA SIEMPRE AL FINAL DE LA TABLA; SI NO
005390*    ENTRA EN ORDEN SE LA REACOMODA POR EL BURBUJEO DE ABAJO.
005400     SET  88-HUBO-CAMBIO-SI           TO TRUE.
005410     PERFORM 20320-ORDENO-TABLA
005420       UNTIL 88-HUBO-CAMBIO-NO.
005430
005440     ADD  1                            TO WS-CANT-ALTAS.
005450     MOVE 'ALTA DE HABITACION EFECTUADA' TO WS-MJE-ERROR.
005460
005470 FIN-20300.
005480     EXIT.
005490
005500 20310-BUSCO-HABITACION.
005510*-------------------------
005520
005530     SET  88-ENCONTRADO-NO            TO TRUE.
005540     SET  IDX-THAB TO 1.
005550
005560     IF WS-CANT-TABLA-HABITACIONES > 0
005570        SEARCH ALL WS-TABLA-HAB-ENTRY
005580           AT END
005590              SET 88-ENCONTRADO-NO    TO TRUE
005600           WHEN TH-ROOM-NUMBER(IDX-THAB) = HABNOV-ROOM-NUMBER
005610              SET 88-ENCONTRADO-SI    TO TRUE
005620        END-SEARCH
005630     END-IF.
005640
005650 FIN-20310.
005660     EXIT.
005670
005680 20320-ORDENO-TABLA.
005690*-----------------------
005700* UN PASO DEL ORDENAMIENTO POR BURBUJEO DE LA TABLA DE
005710* HABITACIONES, METODO USADO EN TODA ESTA CASA PARA MANTENER
005720* TABLAS EN MEMORIA ORDENADAS, REPETIDO POR EL CUERPO PRINCIPAL
005730* HASTA QUE NO HAYA CAMBIOS.
005740*-----------------------
005750
005760     SET  88-HUBO-CAMBIO-NO           TO TRUE.
005770
005780     PERFORM 20330-COMPARO-PAR
005790       VARYING IDX-THAB FROM 1 BY 1
005800         UNTIL IDX-THAB >= WS-CANT-TABLA-HABITACIONES.
005810
005820 20330-COMPARO-PAR.
005830*-----------------------
005840
005850     SET  IDX-HAB2 TO IDX-THAB.
005860     SET  IDX-HAB2 UP BY 1.
005870
005880     IF TH-ROOM-NUMBER(IDX-THAB) > TH-ROOM-NUMBER(IDX-HAB2)
005890        MOVE WS-TABLA-HAB-ENTRY(IDX-HAB2) TO WT-VECTOR-TEMP
005900        MOVE WS-TABLA-HAB-ENTRY(IDX-THAB) TO
005910             WS-TABLA-HAB-ENTRY(IDX-HAB2)
005920        MOVE WT-VECTOR-TEMP          TO
005930             WS-TABLA-HAB-ENTRY(IDX-THAB)
005940        SET  88-HUBO-CAMBIO-SI       TO TRUE
005950     END-IF.
005960
005970 20400-MODIFICA-HABITACION.
005980*---------------------------
005990
006000     MOVE HABNOV-ROOM-TYPE      TO TH-ROOM-TYPE(IDX-THAB).
006010     MOVE HABNOV-PRICE-NIGHT    TO TH-PRICE-NIGHT(IDX-THAB).
006020     MOVE HABNOV-AVAILABLE      TO TH-AVAILABLE(IDX-THAB).
006030
006040     ADD  1                     TO WS-CANT-MODIFICACIONES.
006050     MOVE 'MODIFICACION DE HABITACION EFECTUADA' TO WS-MJE-ERROR.
006060
006070 FIN-20400.
006080     EXIT.
006090
006100 20500-BAJA-HABITACION.
006110*-----------------------
006120
006130     MOVE '20500-BAJA-HABITACION' TO WS-PARRAFO.
006140
006150     PERFORM 20600-DESPLAZO-TABLA THRU FIN-20600
006160       VARYING IDX-THAB FROM IDX-THAB BY 1
006170         UNTIL IDX-THAB >= WS-CANT-TABLA-HABITACIONES.
006180
006190     SUBTRACT 1                  FROM WS-CANT-TABLA-HABITACIONES.
006200     ADD 1                       TO WS-CANT-BAJAS.
006210     MOVE 'BAJA DE HABITACION EFECTUADA' TO WS-MJE-ERROR.
006220
006230 FIN-20500.
006240     EXIT.
006250
006260 20600-DESPLAZO-TABLA.
006270*-------------------------
006280* DESPLAZA UN LUGAR HACIA ARRIBA CADA ENTRADA DE LA TABLA PARA
006290* TAPAR EL HUECO QUE DEJA LA BAJA, MISMA IDEA QUE CLIMANT.
006300*-------------------------
006310
006320     SET  IDX-HAB2 TO IDX-THAB.
006330     SET  IDX-HAB2 UP BY 1.
006340
006350     MOVE WS-TABLA-HAB-ENTRY(IDX-HAB2) TO
006360          WS-TABLA-HAB-ENTRY(IDX-THAB).
006370
006380 FIN-20600.
006390     EXIT.
006400
006410 21000-LISTO-HABITACIONES.
006420*-------------------------
006430
006440     PERFORM 21010-TITULOS-HABITACIONES THRU FIN-21010.
006450
006460     IF WS-CANT-TABLA-HABITACIONES > 0
006470        PERFORM 21020-DETALLE-HABITACION THRU FIN-21020
006480          VARYING IDX-THAB FROM 1 BY 1
006490            UNTIL IDX-THAB > WS-CANT-TABLA-HABITACIONES
006500     END-IF.
006510
006520 FIN-21000.
006530     EXIT.
006540
006550 21010-TITULOS-HABITACIONES.
006560*---------------------------
006570
006580     ADD 1                            TO WS-HOJA.
006590
006600     MOVE SPACES                      TO WLINEA132.
006610     MOVE '-'                         TO PCC.
006620     MOVE 'FECHA:'                    TO P003.
006630     MOVE WS-FT-DIA                   TO P010(1:2).
006640     MOVE WS-FT-MES                   TO P010(4:2).
006650     MOVE WS-FT-ANIO                  TO P010(7:4).
006660     IF 88-SOLO-LIBRES-SI
006670        MOVE 'LISTADO DE HABITACIONES LIBRES' TO P041
006680     ELSE
006690        MOVE 'LISTADO DE HABITACIONES'        TO P041
006700     END-IF.
006710     MOVE 'HOJA:'                     TO P134.
006720     MOVE WS-HOJA                     TO WS-HOJA-ED.
006730     MOVE WS-HOJA-ED                  TO P145.
006740     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
006750
006760     MOVE SPACES                      TO WLINEA132.
006770     MOVE 'NUM.'                      TO P003.
006780     MOVE 'TIPO'                      TO P010.
006790     MOVE 'PRECIO/NOCHE'              TO P082.
006800     MOVE 'LIBRE'                     TO P134.
006810     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
006820
006830     MOVE ALL '-'                     TO WLINEA132(3:159).
006840     PERFORM 21400-WRITE-LISTADO      THRU FIN-21400.
006850
006860     MOVE 5                           TO WS-LINEA.
006870
006880 FIN-21010.
006890     EXIT.
006900
006910 21020-DETALLE-HABITACION.
006920*---------------------------
006930
006940     IF  88-SOLO-LIBRES-NO
006950     OR (88-SOLO-LIBRES-SI AND TH-AVAILABLE-SI(IDX-THAB))
006960
006970        IF WS-LINEA > WCN-LINEAS-MAX
006980           PERFORM 21010-TITULOS-HABITACIONES THRU FIN-21010
006990        END-IF
007000
007010        MOVE SPACES                      TO WLINEA132
007020        MOVE TH-ROOM-NUMBER(IDX-THAB)    TO P003
007030        MOVE TH-ROOM-TYPE(IDX-THAB)      TO P010
007040        MOVE TH-PRICE-NIGHT(IDX-THAB)    TO WS-PRECIO-ED
007050        MOVE WS-PRECIO-ED                TO P082
007060        MOVE TH-AVAILABLE(IDX-THAB)      TO P134
007070
007080        PERFORM 21400-WRITE-LISTADO      THRU FIN-21400
007090        ADD 1                            TO WS-LINEA
007100     END-IF.
007110
007120 FIN-21020.
007130     EXIT.
007140
007150 21400-WRITE-LISTADO.
007160*-------------------------
007170
007180     MOVE '21400-WRITE-LISTADO'       TO WS-PARRAFO.
007190
007200     WRITE REG-LISTADO-FD FROM WLINEA132.
007210
007220     EVALUATE TRUE
007230         WHEN 88-FS-LISTADO-OK
007240              ADD 1                   TO WS-GRABADOS-LISTADO
007250         WHEN OTHER
007260              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
007270              MOVE 'LISTADO  '        TO WCANCELA-RECURSO
007280              MOVE 'WRITE' TO WCANCELA-OPERACION
007290              MOVE FS-LISTADO         TO WCANCELA-CODRET
007300              MOVE WLINEA132(1:80)    TO WCANCELA-MENSAJE
007310              PERFORM 99999-CANCELO   THRU FIN-99999
007320     END-EVALUATE.
007330
007340 FIN-21400.
007350     EXIT.
007360
007370 30000-FINALIZO.
007380*------------------
007390
007400     PERFORM 30050-GRABO-MAESTRO-NUEVO THRU FIN-30050.
007410     PERFORM 30100-IMPRIMO-TOTALES     THRU FIN-30100.
007420     PERFORM 30200-TOTALES-CONTROL     THRU FIN-30200.
007430     PERFORM 31000-CIERRO-ARCHIVOS     THRU FIN-31000.
007440
007450 FIN-30000.
007460     EXIT.
007470
007480 30050-GRABO-MAESTRO-NUEVO.
007490*-----------------------------
007500
007510     IF WS-CANT-TABLA-HABITACIONES > 0
007520        PERFORM 30060-GRABO-UNA-HABITACION THRU FIN-30060
007530          VARYING IDX-THAB FROM 1 BY 1
007540            UNTIL IDX-THAB > WS-CANT-TABLA-HABITACIONES
007550     END-IF.
007560
007570 FIN-30050.
007580     EXIT.
007590
007600 30060-GRABO-UNA-HABITACION.
007610*-----------------------------
007620
007630     MOVE '30060-GRABO-UNA-HABITACION'   TO WS-PARRAFO.
007640
007650     INITIALIZE WHABIT-MASTER.
007660     MOVE TH-ROOM-NUMBER(IDX-THAB)   TO HAB-ROOM-NUMBER.
007670     MOVE TH-ROOM-TYPE(IDX-THAB)     TO HAB-ROOM-TYPE.
007680     MOVE TH-PRICE-NIGHT(IDX-THAB)   TO HAB-PRICE-NIGHT.
007690     MOVE TH-AVAILABLE(IDX-THAB)     TO HAB-AVAILABLE.
007700
007710     WRITE REG-HABNUEVO-FD FROM WHABIT-MASTER.
007720
007730     EVALUATE TRUE
007740         WHEN 88-FS-HABNUEVO-OK
007750              ADD 1                  TO WS-GRABADOS-HABNUEVO
007760         WHEN OTHER
007770              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007780              MOVE 'HABNUEVO '       TO WCANCELA-RECURSO
007790              MOVE 'WRITE' TO WCANCELA-OPERACION
007800              MOVE FS-HABNUEVO       TO WCANCELA-CODRET
007810              MOVE TH-ROOM-NUMBER(IDX-THAB) TO WS-ROOM-NUM-NUM
007820              MOVE WS-ROOM-NUM-ALFA  TO WCANCELA-MENSAJE(1:5)
007830              PERFORM 99999-CANCELO  THRU FIN-99999
007840     END-EVALUATE.
007850
007860 FIN-30060.
007870     EXIT.
007880
007890 30100-IMPRIMO-TOTALES.
007900*---------------------------
007910
007920     MOVE SPACES                    TO WLINEA132.
007930     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
007940
007950     MOVE SPACES                    TO WLINEA132.
007960     MOVE '-'                       TO PCC.
007970     MOVE 'TOTALES DE CONTROL - HABMANT' TO P003.
007980     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
007990
008000     MOVE WS-CANT-ALTAS             TO WS-CANT-ED.
008010     MOVE SPACES                    TO WLINEA132.
008020     MOVE DESC-FUNCION(1)           TO P003.
008030     MOVE WS-CANT-ED                TO P041.
008040     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
008050
008060     MOVE WS-CANT-BAJAS             TO WS-CANT-ED.
008070     MOVE SPACES                    TO WLINEA132.
008080     MOVE DESC-FUNCION(2)           TO P003.
008090     MOVE WS-CANT-ED                TO P041.
008100     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
008110
008120     MOVE WS-CANT-MODIFICACIONES    TO WS-CANT-ED.
008130     MOVE SPACES                    TO WLINEA132.
008140     MOVE DESC-FUNCION(3)           TO P003.
008150     MOVE WS-CANT-ED                TO P041.
008160     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
008170
008180     MOVE WS-CANT-ERRONEOS          TO WS-CANT-ED.
008190     MOVE SPACES                    TO WLINEA132.
008200     MOVE DESC-FUNCION(4)           TO P003.
008210     MOVE WS-CANT-ED                TO P041.
008220     PERFORM 21400-WRITE-LISTADO    THRU FIN-21400.
008230
008240 FIN-30100.
008250     EXIT.
008260
008270 30200-TOTALES-CONTROL.
008280*---------------------------
008290
008300     DISPLAY ' '.
008310     DISPLAY '****************************************'.
008320     DISPLAY 'TOTALES DE CONTROL PGM: HABMANT         '.
008330     DISPLAY '****************************************'.
008340     DISPLAY '* NOVEDADES LEIDAS    : ' WS-LEIDOS-HABNOV.
008350     DISPLAY '* ALTAS               : ' WS-CANT-ALTAS.
008360     DISPLAY '* BAJAS               : ' WS-CANT-BAJAS.
008370     DISPLAY '* MODIFICACIONES      : ' WS-CANT-MODIFICACIONES.
008380     DISPLAY '* ERRONEOS            : ' WS-CANT-ERRONEOS.
008390     DISPLAY '* HAB. EN MAESTRO NUEVO: ' WS-GRABADOS-HABNUEVO.
008400     DISPLAY '****************************************'.
008410     DISPLAY ' '.
008420
008430 FIN-30200.
008440     EXIT.
008450
008460 31000-CIERRO-ARCHIVOS.
008470*---------------------------
008480
008490     MOVE '31000-CIERRO-ARCHIVOS'    TO WS-PARRAFO.
008500
008510     IF 88-OPEN-HABNOV-SI
008520        SET 88-OPEN-HABNOV-NO        TO TRUE
008530        CLOSE HABNOV
008540     END-IF.
008550
008560     IF 88-OPEN-HABVIEJO-SI
008570        SET 88-OPEN-HABVIEJO-NO      TO TRUE
008580        CLOSE HABVIEJO
008590     END-IF.
008600
008610     IF 88-OPEN-HABNUEVO-SI
008620        SET 88-OPEN-HABNUEVO-NO      TO TRUE
008630        CLOSE HABNUEVO
008640     END-IF.
008650
008660     IF 88-OPEN-LISTADO-SI
008670        SET 88-OPEN-LISTADO-NO       TO TRUE
008680        CLOSE LISTADO
008690     END-IF.
008700
008710 FIN-31000.
008720     EXIT.
008730
008740 99999-CANCELO.
008750*-----------------
008760
008770     PERFORM 31000-CIERRO-ARCHIVOS   THRU FIN-31000.
008780
008790     CALL 'CANCELA' USING WCANCELA.
008800
008810     STOP RUN.
008820
008830 FIN-99999.
008840     EXIT.
