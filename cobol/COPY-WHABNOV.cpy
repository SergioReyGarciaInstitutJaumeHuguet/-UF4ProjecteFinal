000100*----------------------------------------------------------------*
000200* COPY WHABNOV                                                   *
000300* LAYOUT DE NOVEDADES DE HABITACIONES (HABNOV.DAT)               *
000400* TRANSACCIONES EN ORDEN DE LLEGADA, SIN ORDENAR POR CLAVE       *
000500* LARGO DE REGISTRO : 80 (IGUAL CONVENCION QUE CLINOV)           *
000550* 03/05/1992 EP - SE AGREGA HABNOV-AVAILABLE: LA MODIFICACION    *
000560* TAMBIEN PUEDE CAMBIAR EL ESTADO DE DISPONIBILIDAD DE LA        *
000570* HABITACION (TICKET SIS-1992-031).                              *
000600*----------------------------------------------------------------*
000700 01  WHABNOV-TRANS.
000800     05 HABNOV-FUNCION            PIC X(01).
000900        88 HABNOV-ES-ALTA                    VALUE 'A'.
001000        88 HABNOV-ES-BAJA                    VALUE 'D'.
001100        88 HABNOV-ES-MODIFICACION            VALUE 'U'.
001200        88 HABNOV-ES-LISTA-TODAS             VALUE 'L'.
001300        88 HABNOV-ES-LISTA-LIBRES            VALUE 'V'.
001400     05 HABNOV-ROOM-NUMBER        PIC 9(05).
001500     05 HABNOV-ROOM-TYPE          PIC X(20).
001600     05 HABNOV-PRICE-NIGHT        PIC S9(05)V99.
001610     05 HABNOV-AVAILABLE          PIC X(01).
001620        88 HABNOV-DISPONIBLE-SI             VALUE 'Y'.
001630        88 HABNOV-DISPONIBLE-NO             VALUE 'N'.
001700     05 FILLER                    PIC X(46).
